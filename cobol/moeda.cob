000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. MOEDA-COB.
000120 AUTHOR. E. MOREIRA.
000130 INSTALLATION. ZIPBUM - NUCLEO DE PROCESSAMENTO DE DADOS.
000140 DATE-WRITTEN. 11/05/1990.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DEPARTAMENTO FISCAL.
000170*    ANALISTA       : E. MOREIRA
000180*    PROGRAMADOR(A) : E. MOREIRA
000190*    FINALIDADE     : CONVERTE UMA STRING DE VALOR MONETARIO
000200*                     (FORMATO BRASILEIRO, COM OU SEM PREFIXO
000210*                     'R$') PARA UM CAMPO NUMERICO COM 2
000220*                     DECIMAIS. BRANCO/NULO VIRA ZERO. SE A
000230*                     STRING NAO FOR RECONHECIDA NEM NO
000240*                     FORMATO BRASILEIRO NEM NO FORMATO
000250*                     ALTERNATIVO (VIRGULA COMO PONTO), O
000260*                     REGISTRO E MARCADO COMO ERRO.
000270*    VRS         DATA           DESCRICAO
000280*    1.0         11/05/1990     IMPLANTACAO INICIAL - SO          OS90-071
000290*                               ACEITAVA FORMATO BRASILEIRO
000300*    1.1         14/02/1991     INCLUIDO FORMATO ALTERNATIVO
000310*                               (SOMENTE VIRGULA DECIMAL, SEM     OS91-014
000320*                               SEPARADOR DE MILHAR) COMO
000330*                               SEGUNDA TENTATIVA
000340*    1.2         23/08/1992     INCLUIDA REMOCAO DO PREFIXO
000350*                               'R$' ANTES DA CONVERSAO
000360*    1.3         06/04/1994     STRING EM BRANCO PASSA A
000370*                               RESULTAR EM ZERO, ANTES ERA
000380*                               REJEITADA COMO INVALIDA
000390*    2.0         17/12/1998     ADEQUACAO ANO 2000 - REVISADOS    OS98-271
000400*                               OS CAMPOS DE DATA DE CONTROLE
000410*    2.1         28/01/1999     TESTE VIRADA DE SEGURANCA -
000420*                               SEM ALTERACAO DE REGRA
000430*    2.2         19/03/2003     REVISAO GERAL DE COMENTARIOS -
000440*                               SEM MUDANCA DE CODIGO
000450*    2.3         22/08/2006     CORRIGIDA TENTATIVA DE FORMATO    OS06-091
000460*                               BRASILEIRO - STRING SO COM PONTO
000470*                               (SEM VIRGULA) ERA ACEITA COMO
000480*                               SEPARADOR DE MILHAR E CONVERTIDA
000490*                               ERRADO; AGORA EXIGE VIRGULA E
000500*                               PASSA A STRING PARA A SEGUNDA
000510*                               TENTATIVA
000520*    2.4         22/08/2006     INCLUIDA SPECIAL-NAMES -
000530*                               PADRONIZACAO DE CPD, SEM
000540*                               MUDANCA DE REGRA FISCAL
000550*    2.5         01/09/2006     INCLUIDO FILLER DE FECHAMENTO     OS06-110
000560*                               EM MOEDA.ENT - PADRONIZACAO DE
000570*                               LAYOUT, SEM MUDANCA DE REGRA
000580*    2.6         01/09/2006     REFORCADA DOCUMENTACAO INTERNA    OS06-110
000590*                               DO FONTE - COMENTARIOS POR
000600*                               PARAGRAFO E POR CAMPO, SEM
000610*                               MUDANCA DE LOGICA OU DE REGRA
000620*
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SOURCE-COMPUTER. IBM-PC.
000660 OBJECT-COMPUTER. IBM-PC.
000670*    CLASSE-DIGITO NAO E USADA DIRETO NESTE FONTE - MANTIDA
000680*    POR PADRONIZACAO DE CPD COM OS DEMAIS PROGRAMAS FISCAIS.
000690 SPECIAL-NAMES.
000700     CLASS CLASSE-DIGITO IS '0' THRU '9'.
000710 INPUT-OUTPUT SECTION.
000720 FILE-CONTROL.
000730*    PAR UNICO DE ARQUIVOS - MOEDA-COB NAO TEM LOTES MULTIPLOS
000740*    COMO ICMSNF-COB, E SO UMA CONVERSAO POR REGISTRO.
000750     SELECT MOEDA-ENT ASSIGN TO DISK
000760                 ORGANIZATION LINE SEQUENTIAL
000770                 ACCESS MODE SEQUENTIAL
000780                 FILE STATUS WS-FS-ENT.
000790
000800     SELECT MOEDA-SAI ASSIGN TO DISK
000810                 ORGANIZATION LINE SEQUENTIAL
000820                 ACCESS MODE SEQUENTIAL
000830                 FILE STATUS WS-FS-SAI.
000840
000850 DATA DIVISION.
000860 FILE SECTION.
000870*    REGISTRO DE ENTRADA - UMA STRING DE VALOR MONETARIO POR
000880*    LINHA, EM QUALQUER UM DOS DOIS FORMATOS ACEITOS PELO
000890*    PROGRAMA (VER FINALIDADE NO CABECALHO).
000900 FD  MOEDA-ENT
000910     LABEL RECORD STANDARD
000920     VALUE OF FILE-ID 'MOEDA.ENT'
000930     RECORD CONTAINS 31 CHARACTERS.
000940 01  REG-MOEDA-ENT.
000950*        STRING BRUTA COMO VEIO DO ARQUIVO DE ORIGEM - PODE
000960*        TER PREFIXO 'R$', ESPACOS A ESQUERDA, PONTO DE
000970*        MILHAR E VIRGULA OU SO VIRGULA DECIMAL.
000980     05  MOEDA-TEXTO                PIC X(30).
000990     05  FILLER                     PIC X(01).
001000
001010*    REGISTRO DE SAIDA - VALOR NUMERICO CONVERTIDO MAIS O
001020*    STATUS DA CONVERSAO, PARA O CONSUMIDOR SABER SE PODE
001030*    CONFIAR NO VALOR OU SE PRECISA TRATAR COMO ERRO.
001040 FD  MOEDA-SAI
001050     LABEL RECORD STANDARD
001060     VALUE OF FILE-ID 'MOEDA.SAI'
001070     RECORD CONTAINS 20 CHARACTERS.
001080 01  REG-MOEDA-SAI.
001090     05  MOEDA-VALOR-NUM            PIC S9(9)V99.
001100*        'VALIDO' OU 'INVALIDO' - NUNCA OUTRO VALOR. VEJA
001110*        0200-CONVERTE-MOEDA PARA A REGRA COMPLETA.
001120     05  SAI-STATUS-CONVERSAO       PIC X(08).
001130     05  FILLER                     PIC X(01).
001140
001150 WORKING-STORAGE SECTION.
001160*    STATUS DE ARQUIVO E CONTADORES DE VOLUME DO UNICO LOTE
001170*    DESTE PROGRAMA.
001180 77  WS-FS-ENT                      PIC X(02) VALUE SPACES.
001190 77  WS-FS-SAI                      PIC X(02) VALUE SPACES.
001200 77  WS-QTDE-LIDOS                  PIC S9(7) COMP VALUE ZERO.
001210 77  WS-QTDE-VALIDOS                PIC S9(7) COMP VALUE ZERO.
001220 77  WS-QTDE-ERROS                  PIC S9(7) COMP VALUE ZERO.
001230*    PONTEIRO DO UNSTRING - REINICIADO A CADA CHAMADA, POIS O
001240*    UNSTRING NAO ZERA SOZINHO O WITH POINTER.
001250 77  WS-POSICAO-UNSTRING            PIC S9(4) COMP VALUE 1.
001260*    TAMANHO DA PARTE INTEIRA JA COMPACTADA, USADO POR
001270*    0225-COMPACTA-INTEIRO E 0230-JUSTIFICA-INTEIRO.
001280 77  WS-TAM-CAMPO                   PIC S9(4) COMP VALUE ZERO.
001290*    LIGA/DESLIGA A CADA TENTATIVA DE FORMATO - 'S' SO FICA
001300*    LIGADO SE A CONVERSAO PASSOU NA CRITICA NUMERICA FINAL.
001310 77  WS-CONVERSAO-OK-SW             PIC X(01) VALUE 'N'.
001320     88  CONVERSAO-OK               VALUE 'S'.
001330*    CONTADOR DE VIRGULAS NA STRING - SE ZERO, NAO E FORMATO
001340*    BRASILEIRO (VER 0220-TENTA-FORMATO-BR).
001350 77  WS-TALLY-VIRGULA               PIC S9(3) COMP VALUE ZERO.
001360
001370*    DATA DE ESCRITA DO PROGRAMA, GUARDADA POR TRADICAO DO
001380*    CPD - NAO E DATA DE MOVIMENTO DO LOTE PROCESSADO.
001390 01  WS-DATA-CONTROLE-GRUPO.
001400     05  WS-DC-ANO                  PIC 9(04) VALUE 1990.
001410     05  WS-DC-MES                  PIC 9(02) VALUE 05.
001420     05  WS-DC-DIA                  PIC 9(02) VALUE 11.
001430*    VISAO NUMERICA UNICA DA DATA ACIMA, SO PARA LISTAGEM.
001440 01  WS-DATA-CONTROLE REDEFINES WS-DATA-CONTROLE-GRUPO
001450                               PIC 9(08).
001460
001470*    COPIA DE MOEDA-TEXTO TRABALHADA BYTE A BYTE POR
001480*    0210-REMOVE-PREFIXO - NUNCA MODIFICA O REGISTRO ORIGINAL.
001490 01  WS-CAMPO-APARADO-GRUPO.
001500     05  WS-CAMPO-APARADO          PIC X(30).
001510*    VISAO EM TABELA DO CAMPO ACIMA - PERMITE PERCORRER
001520*    BYTE A BYTE POR INDICE, SEM MODIFICACAO DE REFERENCIA.
001530 01  WS-CAMPO-APARADO-TABELA REDEFINES WS-CAMPO-APARADO-GRUPO.
001540     05  WS-CAT-BYTE OCCURS 30 TIMES
001550                           INDEXED BY WS-IX-AP
001560                           PIC X(01).
001570
001580*    RESULTADO DE 0210-REMOVE-PREFIXO - STRING JA SEM
001590*    ESPACOS A ESQUERDA E SEM O PREFIXO 'R$', SEMPRE
001600*    COMECANDO NA POSICAO 1.
001610 01  WS-CAMPO-LIMPO-GRUPO.
001620     05  WS-CAMPO-LIMPO            PIC X(30).
001630*    VISAO EM TABELA DO CAMPO LIMPO, USADA PELAS DUAS
001640*    TENTATIVAS DE FORMATO (0220 E 0240).
001650 01  WS-CAMPO-LIMPO-TABELA REDEFINES WS-CAMPO-LIMPO-GRUPO.
001660     05  WS-CLT-BYTE OCCURS 30 TIMES
001670                           INDEXED BY WS-IX-LIMPO
001680                           PIC X(01).
001690
001700*    PARTE INTEIRA DO VALOR, ANTES DA VIRGULA OU DO PONTO -
001710*    PODE VIR COM PONTOS DE MILHAR NO MEIO ATE SER LIMPA POR
001720*    0225-COMPACTA-INTEIRO.
001730 01  WS-PARTE-INTEIRA-GRUPO.
001740     05  WS-PARTE-INTEIRA          PIC X(20).
001750*    VISAO EM TABELA DA PARTE INTEIRA, PERCORRIDA POR INDICE
001760*    NA COMPACTACAO E NA JUSTIFICACAO A DIREITA.
001770 01  WS-PARTE-INTEIRA-TABELA REDEFINES WS-PARTE-INTEIRA-GRUPO.
001780     05  WS-PIT-BYTE OCCURS 20 TIMES
001790                           INDEXED BY WS-IX-PI
001800                           PIC X(01).
001810
001820*    PARTE DECIMAL DO VALOR (2 DIGITOS APOS A VIRGULA/PONTO).
001830 01  WS-PARTE-DECIMAL              PIC X(02) VALUE SPACES.
001840
001850*    VALOR FINAL MONTADO A PARTIR DAS PARTES INTEIRA E
001860*    DECIMAL JA TRATADAS - REDEFINIDO COMO NUMERICO ABAIXO
001870*    PARA SER MOVIDO DIRETO AO CAMPO DE SAIDA.
001880 01  WS-VALOR-MONTADO.
001890     05  WS-VM-INTEIRO              PIC X(07).
001900*        VISAO POR DIGITO DA PARTE INTEIRA, PREENCHIDA POR
001910*        0230-JUSTIFICA-INTEIRO DA DIREITA PARA A ESQUERDA.
001920     05  WS-VMI-BYTE REDEFINES WS-VM-INTEIRO
001930                            OCCURS 7 TIMES
001940                            INDEXED BY WS-IX-VM
001950                            PIC X(01).
001960     05  WS-VM-DECIMAL              PIC X(02).
001970*    VISAO NUMERICA DO VALOR MONTADO - E O QUE VAI PARA
001980*    MOEDA-VALOR-NUM QUANDO A CONVERSAO DA CERTO.
001990 01  WS-VALOR-MONTADO-NUM REDEFINES WS-VALOR-MONTADO
002000                                  PIC 9(07)V99.
002010
002020 PROCEDURE DIVISION.
002030
002040 0000-INICIO.
002050     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
002060*        SE QUALQUER ARQUIVO NAO ABRIU, PULA DIRETO PARA O
002070*        ENCERRAMENTO - NAO TENTA LER NEM CONVERTER NADA.
002080     IF WS-FS-ENT NOT = '00' OR WS-FS-SAI NOT = '00'
002090        GO TO 0900-ENCERRA.
002100     READ MOEDA-ENT
002110          AT END MOVE '10' TO WS-FS-ENT.
002120     PERFORM 0200-CONVERTE-MOEDA THRU 0200-EXIT
002130             UNTIL WS-FS-ENT = '10'.
002140     PERFORM 0900-ENCERRA THRU 0900-EXIT.
002150     STOP RUN.
002160
002170 0100-ABRE-ARQUIVOS.
002180     OPEN INPUT MOEDA-ENT.
002190     IF WS-FS-ENT NOT = '00'
002200        DISPLAY 'MOEDA-COB - MOEDA.ENT NAO ABRIU - FS='
002210                 WS-FS-ENT
002220        GO TO 0100-EXIT.
002230     OPEN OUTPUT MOEDA-SAI.
002240*        SE A SAIDA NAO ABRIR, FECHA A ENTRADA JA ABERTA -
002250*        0000-INICIO TESTA WS-FS-SAI E ENCERRA O JOB.
002260     IF WS-FS-SAI NOT = '00'
002270        DISPLAY 'MOEDA-COB - MOEDA.SAI NAO ABRIU - FS='
002280                 WS-FS-SAI
002290        CLOSE MOEDA-ENT.
002300 0100-EXIT.
002310     EXIT.
002320
002330*    CONVERTE UMA STRING DE VALOR MONETARIO POR PASSAGEM.
002340*    BRANCO VIRA ZERO. CASO CONTRARIO TENTA O FORMATO
002350*    BRASILEIRO PRIMEIRO, DEPOIS O FORMATO ALTERNATIVO.
002360 0200-CONVERTE-MOEDA.
002370     ADD 1 TO WS-QTDE-LIDOS.
002380     MOVE 'N' TO WS-CONVERSAO-OK-SW.
002390     MOVE ZERO TO MOEDA-VALOR-NUM.
002400*        BRANCO/NULO NAO E ERRO - RESULTA EM ZERO VALIDO,
002410*        REGRA INCLUIDA NA VRS 1.3 DE 1994.
002420     IF MOEDA-TEXTO = SPACES
002430        MOVE 'VALIDO' TO SAI-STATUS-CONVERSAO
002440        ADD 1 TO WS-QTDE-VALIDOS
002450        GO TO 0250-GRAVA-RESULTADO.
002460     PERFORM 0210-REMOVE-PREFIXO THRU 0210-EXIT.
002470*        PRIMEIRA TENTATIVA: FORMATO BRASILEIRO (PONTO DE
002480*        MILHAR, VIRGULA DECIMAL).
002490     PERFORM 0220-TENTA-FORMATO-BR THRU 0220-EXIT.
002500*        SO TENTA O FORMATO ALTERNATIVO SE A PRIMEIRA
002510*        TENTATIVA NAO CONVENCEU - NUNCA AS DUAS JUNTAS.
002520     IF NOT CONVERSAO-OK
002530        PERFORM 0240-TENTA-FORMATO-ALTERNATIVO THRU 0240-EXIT.
002540     IF CONVERSAO-OK
002550        MOVE WS-VALOR-MONTADO-NUM TO MOEDA-VALOR-NUM
002560        MOVE 'VALIDO' TO SAI-STATUS-CONVERSAO
002570        ADD 1 TO WS-QTDE-VALIDOS
002580     ELSE
002590*        NENHUMA DAS DUAS TENTATIVAS RECONHECEU A STRING -
002600*        GRAVA ZERO E MARCA INVALIDO PARA O CONSUMIDOR TRATAR.
002610        MOVE ZERO TO MOEDA-VALOR-NUM
002620        MOVE 'INVALIDO' TO SAI-STATUS-CONVERSAO
002630        ADD 1 TO WS-QTDE-ERROS.
002640 0250-GRAVA-RESULTADO.
002650     WRITE REG-MOEDA-SAI.
002660     IF WS-FS-SAI NOT = '00'
002670        DISPLAY 'MOEDA-COB - ERRO GRAVANDO MOEDA.SAI - FS='
002680                 WS-FS-SAI.
002690     READ MOEDA-ENT
002700          AT END MOVE '10' TO WS-FS-ENT.
002710 0200-EXIT.
002720     EXIT.
002730
002740*    TIRA ESPACOS DA BORDA ESQUERDA DE MOEDA-TEXTO E, SE
002750*    COMECAR COM 'R$', REMOVE O PREFIXO E OS ESPACOS QUE O
002760*    SEGUEM. RESULTADO FICA EM WS-CAMPO-LIMPO, SEMPRE
002770*    INICIANDO NA POSICAO 1 DA TABELA. TRABALHA BYTE A BYTE
002780*    PELA TABELA - EVITA MODIFICACAO DE REFERENCIA.
002790 0210-REMOVE-PREFIXO.
002800     MOVE MOEDA-TEXTO TO WS-CAMPO-APARADO.
002810     SET WS-IX-AP TO 1.
002820*        AVANCA O INDICE ATE O PRIMEIRO BYTE NAO-BRANCO -
002830*        SE A STRING FOR TODA EM BRANCO, PARA EM 31 (FORA
002840*        DA TABELA) E CAI DIRETO EM 0215-COPIA-RESTO VAZIO.
002850 0211-ACHA-INICIO.
002860     IF WS-IX-AP > 30
002870        GO TO 0215-COPIA-RESTO.
002880     IF WS-CAT-BYTE (WS-IX-AP) NOT = SPACE
002890        GO TO 0212-TESTA-PREFIXO.
002900     SET WS-IX-AP UP BY 1.
002910     GO TO 0211-ACHA-INICIO.
002920*        TESTA SE OS DOIS BYTES NA POSICAO ATUAL SAO 'R$' -
002930*        SO TESTA ATE A POSICAO 28 PARA NAO ESTOURAR A
002940*        TABELA DE 30 POSICOES AO OLHAR O BYTE SEGUINTE.
002950 0212-TESTA-PREFIXO.
002960     IF WS-IX-AP > 28
002970        GO TO 0215-COPIA-RESTO.
002980     IF WS-CAT-BYTE (WS-IX-AP) NOT = 'R'
002990        GO TO 0215-COPIA-RESTO.
003000     IF WS-CAT-BYTE (WS-IX-AP + 1) NOT = '$'
003010        GO TO 0215-COPIA-RESTO.
003020     SET WS-IX-AP UP BY 2.
003030*        SE ACHOU 'R$', PULA OS ESPACOS QUE VEM LOGO DEPOIS
003040*        ANTES DE COPIAR O RESTO DA STRING.
003050 0213-PULA-ESPACOS.
003060     IF WS-IX-AP > 30
003070        GO TO 0215-COPIA-RESTO.
003080     IF WS-CAT-BYTE (WS-IX-AP) NOT = SPACE
003090        GO TO 0215-COPIA-RESTO.
003100     SET WS-IX-AP UP BY 1.
003110     GO TO 0213-PULA-ESPACOS.
003120*        COPIA O QUE SOBROU DA POSICAO ATUAL EM DIANTE PARA
003130*        O INICIO DE WS-CAMPO-LIMPO - BYTE A BYTE, NUNCA POR
003140*        MOVE DE GRUPO, PARA PRESERVAR O ALINHAMENTO A PARTIR
003150*        DA POSICAO 1 INDEPENDENTE DE ONDE O TEXTO COMECAVA.
003160 0215-COPIA-RESTO.
003170     MOVE SPACES TO WS-CAMPO-LIMPO.
003180     SET WS-IX-LIMPO TO 1.
003190 0216-COPIA-LOOP.
003200     IF WS-IX-AP > 30
003210        GO TO 0210-EXIT.
003220     MOVE WS-CAT-BYTE (WS-IX-AP) TO WS-CLT-BYTE (WS-IX-LIMPO).
003230     SET WS-IX-AP UP BY 1.
003240     SET WS-IX-LIMPO UP BY 1.
003250     GO TO 0216-COPIA-LOOP.
003260 0210-EXIT.
003270     EXIT.
003280
003290*    TENTA O FORMATO BRASILEIRO - REMOVE '.' (SEPARADOR DE
003300*    MILHAR), QUEBRA POR ',' EM PARTE INTEIRA E DECIMAL,
003310*    JUSTIFICA A PARTE INTEIRA A DIREITA COM ZEROS A
003320*    ESQUERDA E A DECIMAL COM ZEROS A DIREITA, E VALIDA QUE
003330*    O RESULTADO E TODO NUMERICO. SE NAO HOUVER VIRGULA NO
003340*    CAMPO NAO E FORMATO BRASILEIRO (SO PONTO DECIMAL, SEM
003350*    SEPARADOR DE MILHAR) - DESISTE AQUI E DEIXA A SEGUNDA        OS06-091
003360*    TENTATIVA TRATAR O PONTO COMO DECIMAL.
003370 0220-TENTA-FORMATO-BR.
003380*        SEM VIRGULA NA STRING NAO E FORMATO BRASILEIRO -
003390*        DESISTE JA (VER OS06-091 NO CABECALHO PARA O
003400*        HISTORICO DO BUG QUE ESTA CRITICA CORRIGIU).
003410     MOVE ZERO TO WS-TALLY-VIRGULA.
003420     INSPECT WS-CAMPO-LIMPO TALLYING WS-TALLY-VIRGULA
003430             FOR ALL ','.
003440     IF WS-TALLY-VIRGULA = ZERO
003450        MOVE 'N' TO WS-CONVERSAO-OK-SW
003460        GO TO 0220-EXIT.
003470*        QUEBRA A STRING NA VIRGULA - TUDO ANTES E PARTE
003480*        INTEIRA (AINDA COM PONTOS DE MILHAR), TUDO DEPOIS
003490*        E PARTE DECIMAL.
003500     MOVE SPACES TO WS-PARTE-INTEIRA.
003510     MOVE SPACES TO WS-PARTE-DECIMAL.
003520     MOVE 1 TO WS-POSICAO-UNSTRING.
003530     UNSTRING WS-CAMPO-LIMPO DELIMITED BY ','
003540             INTO WS-PARTE-INTEIRA WS-PARTE-DECIMAL
003550             WITH POINTER WS-POSICAO-UNSTRING.
003560*        REMOVE OS PONTOS DE MILHAR DA PARTE INTEIRA ANTES
003570*        DE COMPACTAR E JUSTIFICAR.
003580     INSPECT WS-PARTE-INTEIRA REPLACING ALL '.' BY SPACE.
003590     PERFORM 0225-COMPACTA-INTEIRO THRU 0225-EXIT.
003600     PERFORM 0230-JUSTIFICA-INTEIRO THRU 0230-EXIT.
003610*        PARTE DECIMAL CURTA (SO 1 DIGITO) GANHA ZERO A
003620*        DIREITA - EX: '5' VIRA '50' (CINQUENTA CENTAVOS).
003630     INSPECT WS-PARTE-DECIMAL REPLACING ALL SPACE BY '0'.
003640     MOVE WS-PARTE-DECIMAL TO WS-VM-DECIMAL.
003650*        SO CONSIDERA VALIDO SE AS DUAS PARTES FORAM
003660*        MONTADAS EM CAMPO TOTALMENTE NUMERICO - QUALQUER
003670*        LIXO ALFABETICO NO MEIO REPROVA A CONVERSAO.
003680     IF WS-VM-INTEIRO NUMERIC AND WS-VM-DECIMAL NUMERIC
003690        MOVE 'S' TO WS-CONVERSAO-OK-SW
003700     ELSE
003710        MOVE 'N' TO WS-CONVERSAO-OK-SW.
003720 0220-EXIT.
003730     EXIT.
003740
003750*    REMOVE OS BRANCOS DEIXADOS NO MEIO DE WS-PARTE-INTEIRA
003760*    PELA TROCA DO '.' POR ESPACO (EX. '1 000' VIRA '1000'),
003770*    COMPACTANDO OS DIGITOS PARA O INICIO DO CAMPO.
003780 0225-COMPACTA-INTEIRO.
003790     MOVE ZERO TO WS-TAM-CAMPO.
003800     SET WS-IX-PI TO 1.
003810*        PERCORRE OS 20 BYTES DA TABELA; TODO BYTE
003820*        NAO-BRANCO E MOVIDO PARA A PROXIMA POSICAO LIVRE
003830*        NO INICIO DO CAMPO, FECHANDO OS BURACOS DEIXADOS
003840*        PELOS PONTOS DE MILHAR REMOVIDOS EM 0220.
003850 0226-COMPACTA-LOOP.
003860     IF WS-IX-PI > 20
003870        GO TO 0225-EXIT.
003880     IF WS-PIT-BYTE (WS-IX-PI) = SPACE
003890        GO TO 0227-AVANCA.
003900     ADD 1 TO WS-TAM-CAMPO.
003910*        SO MOVE SE A POSICAO MUDOU - EVITA MOVE DESNECESSARIO
003920*        QUANDO O CAMPO AINDA NAO TEM BURACO ATE AQUI.
003930     IF WS-TAM-CAMPO NOT = WS-IX-PI
003940        MOVE WS-PIT-BYTE (WS-IX-PI) TO
003950             WS-PIT-BYTE (WS-TAM-CAMPO)
003960        MOVE SPACE TO WS-PIT-BYTE (WS-IX-PI).
003970 0227-AVANCA.
003980     SET WS-IX-PI UP BY 1.
003990     GO TO 0226-COMPACTA-LOOP.
004000 0225-EXIT.
004010     EXIT.
004020
004030*    JUSTIFICA WS-PARTE-INTEIRA (JA COMPACTADA NO INICIO DO
004040*    CAMPO) A DIREITA DENTRO DE WS-VM-INTEIRO (7 BYTES), COM
004050*    ZEROS A ESQUERDA - TECNICA CLASSICA DE ALINHAMENTO SEM
004060*    MODIFICACAO DE REFERENCIA.
004070 0230-JUSTIFICA-INTEIRO.
004080     MOVE ZEROS TO WS-VM-INTEIRO.
004090*        CAMPO VAZIO OU MAIOR QUE 7 DIGITOS NAO CABE NO
004100*        VALOR DE SAIDA (PIC S9(9)V99 COM 7 INTEIROS) -
004110*        FICA ZERADO E A CRITICA NUMERIC ADIANTE REPROVA.
004120     IF WS-TAM-CAMPO = ZERO OR WS-TAM-CAMPO > 7
004130        GO TO 0230-EXIT.
004140     SET WS-IX-VM TO 7.
004150*        PREENCHE WS-VM-INTEIRO DE TRAS PARA FRENTE, UM
004160*        DIGITO DO CAMPO COMPACTADO POR VEZ - O RESULTADO
004170*        FICA COM ZEROS A ESQUERDA, JUSTIFICADO A DIREITA.
004180 0231-PREENCHE-LOOP.
004190     IF WS-IX-VM < 1
004200        GO TO 0230-EXIT.
004210     IF WS-TAM-CAMPO > 0
004220        MOVE WS-PIT-BYTE (WS-TAM-CAMPO) TO
004230             WS-VMI-BYTE (WS-IX-VM)
004240        SUBTRACT 1 FROM WS-TAM-CAMPO.
004250     SET WS-IX-VM DOWN BY 1.
004260     GO TO 0231-PREENCHE-LOOP.
004270 0230-EXIT.
004280     EXIT.
004290
004300*    SEGUNDA TENTATIVA - TRATA A STRING COMO NUMERO DECIMAL
004310*    SIMPLES, SO TROCANDO ',' POR '.' (SEM SEPARADOR DE
004320*    MILHAR). REAPROVEITA A MESMA MONTAGEM DE
004330*    WS-VALOR-MONTADO DA TENTATIVA ANTERIOR.
004340 0240-TENTA-FORMATO-ALTERNATIVO.
004350     MOVE SPACES TO WS-PARTE-INTEIRA.
004360     MOVE SPACES TO WS-PARTE-DECIMAL.
004370*        TROCA VIRGULA POR PONTO PRIMEIRO - AQUI A VIRGULA,
004380*        SE EXISTIR, E TRATADA COMO DECIMAL, NAO COMO MILHAR.
004390     INSPECT WS-CAMPO-LIMPO CONVERTING ',' TO '.'.
004400     MOVE 1 TO WS-POSICAO-UNSTRING.
004410*        QUEBRA NO PONTO (JA CONVERTIDO A PARTIR DA VIRGULA
004420*        OU PONTO ORIGINAL) - SEM SEPARADOR DE MILHAR NESTE
004430*        FORMATO, ENTAO NAO HA PONTO PARA REMOVER ANTES.
004440     UNSTRING WS-CAMPO-LIMPO DELIMITED BY '.'
004450             INTO WS-PARTE-INTEIRA WS-PARTE-DECIMAL
004460             WITH POINTER WS-POSICAO-UNSTRING.
004470     PERFORM 0225-COMPACTA-INTEIRO THRU 0225-EXIT.
004480     PERFORM 0230-JUSTIFICA-INTEIRO THRU 0230-EXIT.
004490     INSPECT WS-PARTE-DECIMAL REPLACING ALL SPACE BY '0'.
004500     MOVE WS-PARTE-DECIMAL TO WS-VM-DECIMAL.
004510*        MESMA CRITICA NUMERIC FINAL DA PRIMEIRA TENTATIVA -
004520*        SE NAO PASSAR AQUI, A STRING E REALMENTE INVALIDA.
004530     IF WS-VM-INTEIRO NUMERIC AND WS-VM-DECIMAL NUMERIC
004540        MOVE 'S' TO WS-CONVERSAO-OK-SW
004550     ELSE
004560        MOVE 'N' TO WS-CONVERSAO-OK-SW.
004570 0240-EXIT.
004580     EXIT.
004590
004600*    FECHAMENTO NORMAL DO JOB - FECHA OS ARQUIVOS E IMPRIME
004610*    O RESUMO CONFERIDO PELO OPERADOR CONTRA O VOLUME
004620*    ESPERADO DO LOTE DIARIO.
004630 0900-ENCERRA.
004640     CLOSE MOEDA-ENT.
004650     CLOSE MOEDA-SAI.
004660     DISPLAY 'MOEDA-COB - STRINGS LIDAS ........: ' WS-QTDE-LIDOS.
004670     DISPLAY 'MOEDA-COB - CONVERSOES VALIDAS ...: '
004680              WS-QTDE-VALIDOS.
004690*        LIDAS = VALIDAS + ERROS SEMPRE - SE NAO BATER E
004700*        SINAL DE REGISTRO PERDIDO NO MEIO DO PROCESSAMENTO.
004710     DISPLAY 'MOEDA-COB - CONVERSOES COM ERRO ..: ' WS-QTDE-ERROS.
004720 0900-EXIT.
004730     EXIT.
004740*
004750*    APENDICE - RESUMO DE REGRAS DE NEGOCIO, MANTIDO AQUI
004760*    PARA CONSULTA RAPIDA SEM ABRIR O MANUAL DO SISTEMA
004770*    FISCAL. ATUALIZAR JUNTO COM O CODIGO SEMPRE QUE UMA
004780*    REGRA MUDAR.
004790*
004800*    FORMATOS DE ENTRADA ACEITOS EM MOEDA-TEXTO:
004810*      1) BRANCO/NULO ................. RESULTA EM ZERO
004820*      2) FORMATO BRASILEIRO .......... '1.234,56' OU
004830*         'R$ 1.234,56' (PONTO DE MILHAR, VIRGULA DECIMAL,
004840*         PREFIXO 'R$' OPCIONAL)
004850*      3) FORMATO ALTERNATIVO ......... '1234,56' OU
004860*         '1234.56' (SEM SEPARADOR DE MILHAR, VIRGULA OU
004870*         PONTO COMO DECIMAL)
004880*      4) QUALQUER OUTRA COISA ........ MARCADO 'INVALIDO'
004890*
004900*    ORDEM DE TENTATIVA - SEMPRE FORMATO BRASILEIRO PRIMEIRO
004910*    (0220), DEPOIS O ALTERNATIVO (0240) SE O PRIMEIRO
004920*    REJEITAR. NAO INVERTER ESTA ORDEM - UMA STRING COMO
004930*    '1.234,56' SERIA MAL INTERPRETADA PELO FORMATO
004940*    ALTERNATIVO SE ELE RODASSE PRIMEIRO.
004950*
004960*    HISTORICO DO BUG CORRIGIDO EM OS06-091: ANTES DESSA
004970*    CORRECAO, UMA STRING SO COM PONTO (SEM VIRGULA, EX.
004980*    '1234.56') ERA ACEITA PELA TENTATIVA BRASILEIRA COMO SE
004990*    O PONTO FOSSE SEPARADOR DE MILHAR, CONVERTENDO ERRADO
005000*    PARA 123456,00 EM VEZ DE 1234,56. A CORRECAO EXIGE
005010*    VIRGULA PRESENTE PARA CONSIDERAR FORMATO BRASILEIRO,
005020*    DEIXANDO A STRING SO-COM-PONTO CAIR NA TENTATIVA
005030*    ALTERNATIVA, QUE TRATA O PONTO COMO DECIMAL.
005040*
005050*    LIMITE DE TAMANHO: A PARTE INTEIRA NAO PODE TER MAIS DE
005060*    7 DIGITOS APOS REMOVER OS PONTOS DE MILHAR (LIMITE DE
005070*    WS-VM-INTEIRO) - VALOR MAIOR QUE ISSO E MARCADO INVALIDO
005080*    EM VEZ DE TRUNCADO, PARA NAO GRAVAR VALOR ERRADO.
005090*
005100*    ESTE PROGRAMA NAO CONSULTA CADASTRO NENHUM E NAO GRAVA
005110*    EM BANCO DE DADOS - E UM CONVERSOR DE FORMATO PURO,
005120*    USADO POR OUTROS JOBS DO NUCLEO FISCAL COMO PRE-PROCESSO
005130*    ANTES DE CARGAS QUE EXIGEM VALOR JA NUMERICO.
005140*
005150*    ESTE APENDICE FOI ACRESCENTADO NA REVISAO DE 01/09/2006
005160*    (OS06-110) A PARTIR DA LEITURA DO CODIGO EXISTENTE - NAO
005170*    HOUVE MUDANCA DE REGRA FISCAL, SO DOCUMENTACAO DO QUE JA
005180*    ESTAVA IMPLEMENTADO.
005190*
005200*    PONTOS DE ATENCAO PARA QUEM FOR ALTERAR ESTE PROGRAMA:
005210*      - AS ROTINAS 0225-COMPACTA-INTEIRO E
005220*        0230-JUSTIFICA-INTEIRO SAO COMPARTILHADAS PELAS
005230*        DUAS TENTATIVAS DE FORMATO - QUALQUER MUDANCA NELAS
005240*        AFETA O FORMATO BRASILEIRO E O ALTERNATIVO JUNTOS.
005250*      - TODAS AS ROTINAS DE MANIPULACAO DE STRING TRABALHAM
005260*        BYTE A BYTE POR TABELA REDEFINIDA, NUNCA POR
005270*        MODIFICACAO DE REFERENCIA (REFERENCE MODIFICATION) -
005280*        PADRAO DESTE PROGRAMA DESDE A IMPLANTACAO EM 1990.
005290*      - SE FOR PRECISO ACEITAR UM TERCEIRO FORMATO DE
005300*        ENTRADA, CRIAR UM NOVO PARAGRAFO 0245- SEGUINDO A
005310*        MESMA CONVENCAO E SO CHAMA-LO SE OS DOIS ANTERIORES
005320*        REJEITAREM - NAO MISTURAR A LOGICA DENTRO DE 0220
005330*        OU 0240 JA EXISTENTES.
005340*      - O PREFIXO 'R$' SO E REMOVIDO NO INICIO DA STRING,
005350*        APOS OS ESPACOS EM BRANCO - UM 'R$' NO MEIO OU FIM
005360*        DA STRING NAO E TRATADO E VAI QUEBRAR A CONVERSAO,
005370*        RESULTANDO EM 'INVALIDO' COMO ESPERADO.
005380*
005390*    CONVENCAO DE NOMES DE PARAGRAFO NESTE FONTE:
005400*      0000-INICIO       CONTROLE GERAL DO JOB
005410*      0100-...          ABERTURA/FECHAMENTO DE ARQUIVOS
005420*      0200-CONVERTE-... PARAGRAFO PRINCIPAL, UM POR REGISTRO
005430*      0210/0220/0240    ROTINAS DE APOIO DA CONVERSAO
005440*      0225/0230         ROTINAS AUXILIARES REAPROVEITADAS
005450*                        PELAS DUAS TENTATIVAS DE FORMATO
005460*      0900-ENCERRA      FECHAMENTO E RESUMO FINAL DO JOB
005470*
005480*    NENHUMA TABELA FIXA DE VALORES EXISTE NESTE PROGRAMA -
005490*    AO CONTRARIO DE ICMSOD-COB E ICMSNF-COB, QUE CONSULTAM
005500*    TABELA DE ALIQUOTA POR UF, MOEDA-COB SO FAZ CONVERSAO DE
005510*    FORMATO DE STRING, SEM NENHUMA REGRA FISCAL EMBUTIDA.
005520*
005530*    E. MOREIRA - NUCLEO DE PROCESSAMENTO DE DADOS -
005540*    DEPARTAMENTO FISCAL - ZIPBUM.
005550*
005560*    QUALQUER DISCREPANCIA ENTRE ESTE APENDICE E O CODIGO
005570*    REAL PREVALECE O CODIGO - ATUALIZAR O APENDICE NA
005580*    PROXIMA MANUTENCAO SE ISSO ACONTECER.
005590*
005600*    ESTE PROGRAMA NAO TEM TELA, MENU OU PARAMETRO DE
005610*    ENTRADA ALEM DO PAR DE ARQUIVOS - E BATCH PURO, RODA
005620*    SOZINHO DENTRO DA CADEIA DE JOBS DO NUCLEO FISCAL.
005630*
005640*    OS DOIS ARQUIVOS DESTE PROGRAMA SAO GERADOS/CONSUMIDOS
005650*    POR OUTROS JOBS DO NUCLEO FISCAL - VER A JCL DE PRODUCAO
005660*    PARA A CADEIA COMPLETA, NAO REPRODUZIDA NESTE FONTE.
005670*
005680*    QUALQUER DUVIDA SOBRE ESTE FONTE, CONSULTAR PRIMEIRO O
005690*    QUADRO DE ALTERACOES NO CABECALHO ANTES DE MEXER NA
005700*    LOGICA - MUITA COISA AQUI FOI AJUSTADA A DEDO.
005710*
005720*    -- FIM DO FONTE MOEDA-COB --
