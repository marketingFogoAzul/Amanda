000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ICMSOD-COB.
000120 AUTHOR. E. MOREIRA.
000130 INSTALLATION. ZIPBUM - NUCLEO DE PROCESSAMENTO DE DADOS.
000140 DATE-WRITTEN. 12/04/1988.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DEPARTAMENTO FISCAL.
000170*    ANALISTA       : E. MOREIRA
000180*    PROGRAMADOR(A) : E. MOREIRA
000190*    FINALIDADE     : CALCULA O ICMS DEVIDO NA OPERACAO
000200*                     INTERESTADUAL (ORIGEM X DESTINO), COM
000210*                     BASE EM TABELA FIXA DE ALIQUOTAS POR PAR
000220*                     DE UF. LE UM LOTE DE PEDIDOS DE CALCULO
000230*                     (ICMSOD.ENT) E GRAVA O RESULTADO
000240*                     (ICMSOD.SAI), UM REGISTRO POR PEDIDO.
000250*                     NAO CONSULTA CADASTRO NENHUM - A TABELA
000260*                     DE ALIQUOTAS FICA EMBUTIDA NO PROGRAMA
000270*                     (VER 0220-BUSCA-ALIQUOTA-OD) E SO MUDA
000280*                     POR MANUTENCAO DE FONTE, NUNCA EM TEMPO
000290*                     DE EXECUCAO.
000300*    VRS         DATA           DESCRICAO
000310*    1.0         12/04/1988     IMPLANTACAO INICIAL               OS88-014
000320*    1.1         30/08/1989     INCLUIDO PAR BA-SP NA TABELA      OS89-201
000330*                               (ANTES CAIA NO DEFAULT 12%)
000340*    1.2         14/02/1990     CORRIGIDO ARREDONDAMENTO -        OS90-033
000350*                               FALTAVA ROUNDED NO MULTIPLY
000360*    1.3         19/11/1991     REVISADA ALIQUOTA SP-SP DE 7%     OS91-118
000370*                               PARA 18% CONFORME CONVENIO ICMS
000380*    1.4         02/06/1993     ACRESCIDO CONTADOR DE
000390*                               REGISTROS LIDOS/GRAVADOS
000400*    1.5         21/03/1995     TRATAMENTO DE UF EM BRANCO NO     OS95-072
000410*                               PEDIDO (REJEITA E CONTINUA)
000420*    1.6         09/09/1996     PADRONIZADA MAIUSCULIZACAO        OS96-055
000430*                               DAS UF ANTES DA CONSULTA
000440*    2.0         18/12/1998     ADEQUACAO ANO 2000 - CAMPO DE     OS98-260
000450*                               DATA DE MOVIMENTO PASSA A 4
000460*                               DIGITOS DE ANO (WS-DM-ANO)
000470*    2.1         14/01/1999     TESTE VIRADA DE SEGURANCA -
000480*                               SEM ALTERACAO DE REGRA FISCAL
000490*    2.2         27/07/2001     ECOA REGISTRO BRUTO NO LOG        OS01-145
000500*                               QUANDO A UF VEM EM BRANCO
000510*    2.3         11/03/2004     REVISADO COMENTARIO DA TABELA
000520*                               DE ALIQUOTAS - SEM MUDANCA DE
000530*                               CODIGO
000540*    2.4         15/08/2006     INCLUIDA SPECIAL-NAMES E FLAG     OS06-091
000550*                               DE PEDIDO VALIDO/INVALIDO -
000560*                               PADRONIZACAO DE CPD, SEM
000570*                               MUDANCA DE REGRA FISCAL
000580*    2.5         29/08/2006     CORRIGIDO RECORD CONTAINS DO      OS06-104
000590*                               ICMSOD.SAI - CONSTAVA 24, SOMA
000600*                               CORRETA DOS CAMPOS DA 01 E 32
000610*    2.6         01/09/2006     REFORCADA DOCUMENTACAO INTERNA    OS06-110
000620*                               DO PROGRAMA - COMENTARIOS DE
000630*                               PARAGRAFO E DE CAMPO PARA
000640*                               FACILITAR MANUTENCAO FUTURA -
000650*                               SEM MUDANCA DE REGRA FISCAL
000660*
000670*    A SECTION ABAIXO NAO TEM ARQUIVO INDEXADO NEM TERMINAL -
000680*    E BATCH PURO, RODA DESACOMPANHADO NO FECHAMENTO DIARIO.
000690 ENVIRONMENT DIVISION.
000700 CONFIGURATION SECTION.
000710 SOURCE-COMPUTER. IBM-PC.
000720 OBJECT-COMPUTER. IBM-PC.
000730*    CLASSE AUXILIAR PARA TESTE BYTE A BYTE DE DIGITO, SEM
000740*    DEPENDER DE NUMERIC EM CAMPO ALFANUMERICO - PADRAO DE CPD    OS06-091
000750*    ADOTADO A PARTIR DA REVISAO DE 15/08/2006.
000760 SPECIAL-NAMES.
000770     CLASS CLASSE-DIGITO IS '0' THRU '9'.
000780 INPUT-OUTPUT SECTION.
000790 FILE-CONTROL.
000800*    ARQUIVO DE ENTRADA - UM PEDIDO DE CALCULO POR LINHA,
000810*    GERADO PELO SISTEMA DE PEDIDOS ANTES DA ROTINA NOTURNA.
000820     SELECT ICMSOD-ENT ASSIGN TO DISK
000830                 ORGANIZATION LINE SEQUENTIAL
000840                 ACCESS MODE SEQUENTIAL
000850                 FILE STATUS WS-FS-ENT.
000860
000870*    ARQUIVO DE SAIDA - UM RESULTADO POR PEDIDO PROCESSADO,
000880*    NA MESMA ORDEM DA ENTRADA. PEDIDO REJEITADO NAO GERA
000890*    LINHA DE SAIDA (VER 0200-CALCULA-ICMS-OD).
000900     SELECT ICMSOD-SAI ASSIGN TO DISK
000910                 ORGANIZATION LINE SEQUENTIAL
000920                 ACCESS MODE SEQUENTIAL
000930                 FILE STATUS WS-FS-SAI.
000940
000950 DATA DIVISION.
000960 FILE SECTION.
000970*    LAYOUT DO PEDIDO DE CALCULO ICMS ORIGEM X DESTINO.
000980 FD  ICMSOD-ENT
000990     LABEL RECORD STANDARD
001000     VALUE OF FILE-ID 'ICMSOD.ENT'
001010     RECORD CONTAINS 16 CHARACTERS.
001020 01  REG-ICMSOD-ENT.
001030*        UF DE ORIGEM DA MERCADORIA - PODE CHEGAR EM MINUSCULO.
001040     05  ENT-UF-ORIGEM              PIC X(02).
001050*        UF DE DESTINO DA MERCADORIA - IDEM.
001060     05  ENT-UF-DESTINO             PIC X(02).
001070*        VALOR BASE DE CALCULO DO ICMS, EM REAIS, 2 DECIMAIS.
001080     05  ENT-VALOR-BASE             PIC S9(9)V99.
001090     05  FILLER                     PIC X(01).
001100
001110*    LAYOUT DO RESULTADO DO CALCULO - ECOA A UF E O VALOR BASE
001120*    DO PEDIDO JUNTO COM A ALIQUOTA E O ICMS APURADO, PARA
001130*    CONFERENCIA PELO DEPARTAMENTO FISCAL SEM PRECISAR VOLTAR
001140*    NO ARQUIVO DE ENTRADA.
001150 FD  ICMSOD-SAI
001160     LABEL RECORD STANDARD
001170     VALUE OF FILE-ID 'ICMSOD.SAI'
001180     RECORD CONTAINS 32 CHARACTERS.
001190 01  REG-ICMSOD-SAI.
001200     05  SAI-UF-ORIGEM              PIC X(02).
001210     05  SAI-UF-DESTINO             PIC X(02).
001220     05  SAI-VALOR-BASE             PIC S9(9)V99.
001230*        ALIQUOTA ENCONTRADA NA TABELA (OU DEFAULT DE 12%).
001240     05  SAI-ALIQUOTA-ICMS          PIC S9V9999.
001250*        ICMS APURADO = VALOR BASE X ALIQUOTA, ARREDONDADO.
001260     05  SAI-VALOR-ICMS             PIC S9(9)V99.
001270     05  FILLER                     PIC X(01).
001280
001290 WORKING-STORAGE SECTION.
001300*    FILE STATUS DOS DOIS ARQUIVOS - '00' E OK, '10' E FIM DE
001310*    ARQUIVO NA LEITURA, QUALQUER OUTRO VALOR E ERRO DE E/S.
001320 77  WS-FS-ENT                      PIC X(02) VALUE SPACES.
001330 77  WS-FS-SAI                      PIC X(02) VALUE SPACES.
001340*    CONTADORES DO RODAPE DE ENCERRAMENTO (0900-ENCERRA) -
001350*    CONFEREM COM O TOTAL DE LINHAS DO ARQUIVO DE ENTRADA.
001360 77  WS-QTDE-LIDOS                  PIC S9(7) COMP VALUE ZERO.
001370 77  WS-QTDE-GRAVADOS               PIC S9(7) COMP VALUE ZERO.
001380 77  WS-QTDE-REJEITADOS             PIC S9(7) COMP VALUE ZERO.
001390*    FLAG DE PEDIDO VALIDO/INVALIDO - SUBSTITUI O TESTE DIRETO    OS06-091
001400*    NAS UF EM BRANCO POR UM 88-LEVEL NOMEADO, NO MESMO PADRAO
001410*    JA USADO NOS DEMAIS PROGRAMAS DO LOTE (CONVERSAO-OK EM
001420*    MOEDA-COB, ACHOU-PRECO/CAMPO-NUMERICO EM VALCSV-COB).
001430 77  WS-PEDIDO-VALIDO-SW            PIC X(01) VALUE 'S'.
001440     88  PEDIDO-VALIDO              VALUE 'S'.
001450     88  PEDIDO-INVALIDO            VALUE 'N'.
001460
001470*    CHAVE DE CONSULTA A TABELA DE ALIQUOTAS - AS DUAS UF
001480*    CONCATENADAS FORMAM UMA STRING DE 4 POSICOES, COMPARADA
001490*    DE UMA VEZ SO CONTRA CADA PAR CADASTRADO EM
001500*    0220-BUSCA-ALIQUOTA-OD (EX. 'SPRJ', 'BASP').
001510 01  WS-CHAVE-OD.
001520     05  WS-CH-ORIGEM               PIC X(02).
001530     05  WS-CH-DESTINO              PIC X(02).
001540 01  WS-CHAVE-OD-R REDEFINES WS-CHAVE-OD.
001550*        VISAO DE 4 POSICOES USADA NA CASCATA DE IF DE
001560*        0220-BUSCA-ALIQUOTA-OD - EVITA COMPARAR ORIGEM E
001570*        DESTINO SEPARADAMENTE EM CADA LINHA DA TABELA.
001580*        EX: ORIGEM 'SP' + DESTINO 'BA' RESULTA EM 'SPBA'.
001590     05  WS-CH-COMPLETA             PIC X(04).
001600
001610*    DATA DE ESCRITA DO PROGRAMA, MANTIDA POR TRADICAO DESDE A
001620*    IMPLANTACAO - NAO E DATA DE MOVIMENTO DO LOTE PROCESSADO,
001630*    SO SERVE DE REFERENCIA HISTORICA NO FONTE.
001640 01  WS-DATA-MOVIMENTO-GRUPO.
001650     05  WS-DM-ANO                  PIC 9(04) VALUE 1988.
001660     05  WS-DM-MES                  PIC 9(02) VALUE 04.
001670     05  WS-DM-DIA                  PIC 9(02) VALUE 12.
001680 01  WS-DATA-MOVIMENTO REDEFINES WS-DATA-MOVIMENTO-GRUPO
001690                                PIC 9(08).
001700
001710*    ALIQUOTA ENCONTRADA PELA BUSCA NA TABELA - REDEFINIDA EM
001720*    PARTE INTEIRA/DECIMAL SO PARA CONFERENCIA EM DISPLAY DE
001730*    DEPURACAO, QUANDO NECESSARIO (NAO USADA EM PRODUCAO).
001740 01  WS-ALIQUOTA-GRUPO.
001750*        ALIQUOTA CORRENTE ACHADA EM 0220-BUSCA-ALIQUOTA-OD.
001760     05  WS-ALIQUOTA                PIC S9V9999 VALUE ZERO.
001770*        VISAO POR DIGITO MANTIDA PARA CONFERENCIA MANUAL EM
001780*        DUMP DE MEMORIA - NAO E USADA NO CALCULO CORRENTE.
001790 01  WS-ALIQUOTA-DIGITOS REDEFINES WS-ALIQUOTA-GRUPO.
001800     05  WS-ALIQ-INTEIRO            PIC S9.
001810     05  WS-ALIQ-DECIMAL            PIC 9(04).
001820
001830*    ECO DO REGISTRO BRUTO DE ENTRADA, USADO SO NA MENSAGEM DE    OS01-145
001840*    REJEICAO (0200-CALCULA-ICMS-OD) PARA O OPERADOR VER
001850*    EXATAMENTE O QUE VEIO DO ARQUIVO SEM PRECISAR ABRIR O
001860*    ICMSOD.ENT EM PARALELO.
001870*        ESPELHO DO REGISTRO DE ENTRADA USADO SO PARA IMPRIMIR
001880*        O PEDIDO REJEITADO NO DISPLAY DE 0200 - NAO PARTICIPA
001890*        DE NENHUM CALCULO, SO DE DIAGNOSTICO.
001900 01  REG-ICMSOD-ENT-ECO REDEFINES REG-ICMSOD-ENT.
001910     05  FILLER                     PIC X(16).
001920
001930*    MENSAGEM DE REJEICAO MONTADA EM 0200-CALCULA-ICMS-OD E
001940*    EXIBIDA NO DISPLAY DE LOG - NAO VAI PARA O ICMSOD.SAI.
001950 01  WS-MENSAGEM-ERRO               PIC X(60) VALUE SPACES.
001960
001970 PROCEDURE DIVISION.
001980
001990*    PARAGRAFO PRINCIPAL - ABRE, PROCESSA O LOTE INTEIRO E
002000*    ENCERRA. NAO HA MENU NEM INTERACAO COM OPERADOR - O
002010*    PROGRAMA E DISPARADO PELA JCL/SCRIPT DO FECHAMENTO
002020*    NOTURNO E RODA ATE O FIM DO ARQUIVO DE ENTRADA.
002030 0000-INICIO.
002040     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
002050     PERFORM 0200-CALCULA-ICMS-OD THRU 0200-EXIT
002060             UNTIL WS-FS-ENT = '10'.
002070     PERFORM 0900-ENCERRA THRU 0900-EXIT.
002080     STOP RUN.
002090
002100*    ABRE ENTRADA E SAIDA E JA POSICIONA O PRIMEIRO REGISTRO.
002110*    QUALQUER FALHA DE ABERTURA ENCERRA O JOB IMEDIATAMENTE -
002120*    NAO HA SENTIDO EM RODAR O CALCULO SEM PODER GRAVAR O
002130*    RESULTADO.
002140 0100-ABRE-ARQUIVOS.
002150     OPEN INPUT ICMSOD-ENT.
002160*        SEM ARQUIVO DE ENTRADA NAO HA O QUE PROCESSAR - JOB
002170*        ABORTA NA HORA, ANTES DE TENTAR ABRIR A SAIDA.
002180     IF WS-FS-ENT NOT = '00'
002190        DISPLAY 'ICMSOD-COB - ICMSOD.ENT NAO ABRIU - FS='
002200                 WS-FS-ENT
002210        STOP RUN.
002220     OPEN OUTPUT ICMSOD-SAI.
002230*        SE A SAIDA NAO ABRIR FECHA A ENTRADA ANTES DE ABORTAR
002240*        - EVITA DEIXAR O ARQUIVO ABERTO NO STEP SEGUINTE DA
002250*        JCL.
002260     IF WS-FS-SAI NOT = '00'
002270        DISPLAY 'ICMSOD-COB - ICMSOD.SAI NAO ABRIU - FS='
002280                 WS-FS-SAI
002290        CLOSE ICMSOD-ENT
002300        STOP RUN.
002310*        LEITURA ANTECIPADA - O LACO EM 0000-INICIO TESTA
002320*        WS-FS-ENT ANTES DE CADA PASSAGEM, ENTAO O PRIMEIRO
002330*        REGISTRO PRECISA JA ESTAR NA AREA QUANDO O LACO COMECA.
002340     READ ICMSOD-ENT
002350          AT END MOVE '10' TO WS-FS-ENT.
002360 0100-EXIT.
002370     EXIT.
002380
002390*    PROCESSA UM PEDIDO DE CALCULO ICMS ORIGEM X DESTINO E JA
002400*    POSICIONA O PROXIMO REGISTRO PARA A PROXIMA ITERACAO.
002410 0200-CALCULA-ICMS-OD.
002420*        CONTA TODO PEDIDO LIDO, VALIDO OU NAO - O TOTAL DE
002430*        LIDOS TEM QUE BATER COM GRAVADOS + REJEITADOS NO
002440*        RELATORIO FINAL DE 0900-ENCERRA.
002450     ADD 1 TO WS-QTDE-LIDOS.
002460     MOVE SPACES TO WS-MENSAGEM-ERRO.
002470*        ASSUME VALIDO ATE PROVA EM CONTRARIO - SO CAI PARA
002480*        'N' SE A CRITICA DE UF EM BRANCO PEGAR ALGO ABAIXO.
002490     MOVE 'S' TO WS-PEDIDO-VALIDO-SW.
002500*        UF EM BRANCO SO ACONTECE QUANDO O SISTEMA DE PEDIDOS
002510*        GERA UM REGISTRO COM CAMPO NAO PREENCHIDO - NAO E
002520*        ERRO DE PROGRAMA, E DADO RUIM NA ORIGEM, E POR ISSO
002530*        REJEITA E SEGUE PARA O PROXIMO EM VEZ DE ABORTAR O
002540*        JOB INTEIRO.
002550*        CHAVE DE BUSCA MONTADA A PARTIR DAS DUAS UF DO
002560*        PEDIDO - VAI SER MAIUSCULIZADA EM 0210 ANTES DA
002570*        PROCURA NA TABELA DE ALIQUOTAS DE 0220.
002580     MOVE ENT-UF-ORIGEM  TO WS-CH-ORIGEM.
002590     MOVE ENT-UF-DESTINO TO WS-CH-DESTINO.
002600*        UF EM BRANCO INVALIDA O PEDIDO - NAO HA COMO ACHAR
002610*        ALIQUOTA SEM SABER ORIGEM E DESTINO DA OPERACAO.
002620     IF WS-CH-ORIGEM = SPACES OR WS-CH-DESTINO = SPACES
002630        MOVE 'N' TO WS-PEDIDO-VALIDO-SW.
002640     IF PEDIDO-INVALIDO
002650        ADD 1 TO WS-QTDE-REJEITADOS
002660        MOVE 'UF ORIGEM/DESTINO EM BRANCO - PEDIDO IGNORADO'
002670             TO WS-MENSAGEM-ERRO
002680*              O ECO DO REGISTRO BRUTO VAI JUNTO NO DISPLAY       OS01-145
002690*              PARA O OPERADOR IDENTIFICAR O PEDIDO SEM
002700*              PRECISAR ABRIR O ARQUIVO DE ENTRADA.
002710        DISPLAY WS-MENSAGEM-ERRO ' - ' REG-ICMSOD-ENT-ECO
002720        GO TO 0290-PROXIMO.
002730*        SO CHEGA AQUI COM UF PREENCHIDAS - MAIUSCULIZA E
002740*        CONSULTA A TABELA FIXA DE ALIQUOTAS.
002750     PERFORM 0210-MAIUSCULIZA-UF THRU 0210-EXIT.
002760     PERFORM 0220-BUSCA-ALIQUOTA-OD THRU 0220-EXIT.
002770*        MONTA O REGISTRO DE SAIDA COM OS DADOS ORIGINAIS DO
002780*        PEDIDO MAIS A ALIQUOTA ACHADA NA TABELA.
002790     MOVE ENT-UF-ORIGEM         TO SAI-UF-ORIGEM.
002800     MOVE ENT-UF-DESTINO        TO SAI-UF-DESTINO.
002810     MOVE ENT-VALOR-BASE        TO SAI-VALOR-BASE.
002820     MOVE WS-ALIQUOTA           TO SAI-ALIQUOTA-ICMS.
002830*        ROUNDED E OBRIGATORIO AQUI - SEM ELE O ICMS APURADO      OS90-033
002840*        TRUNCA A FRACAO E O RATEIO NAO FECHA COM A NOTA.
002850     MULTIPLY ENT-VALOR-BASE BY WS-ALIQUOTA
002860             GIVING SAI-VALOR-ICMS ROUNDED.
002870     WRITE REG-ICMSOD-SAI.
002880*        ERRO DE GRAVACAO E FATAL - NAO DA PARA DEIXAR O
002890*        ARQUIVO DE SAIDA INCOMPLETO SEM O OPERADOR SABER.
002900     IF WS-FS-SAI NOT = '00'
002910        DISPLAY 'ICMSOD-COB - ERRO GRAVANDO ICMSOD.SAI - FS='
002920                 WS-FS-SAI
002930        STOP RUN.
002940     ADD 1 TO WS-QTDE-GRAVADOS.
002950*    ENTRA AQUI TANTO NO FLUXO NORMAL QUANTO NA REJEICAO - O
002960*    PROXIMO REGISTRO SEMPRE PRECISA SER LIDO ANTES DE VOLTAR
002970*    AO LACO EM 0000-INICIO.
002980 0290-PROXIMO.
002990*        PONTO DE RETORNO DO GO TO DE REJEICAO LA EM CIMA -
003000*        LE O PROXIMO REGISTRO SEM PASSAR PELO CALCULO.
003010     READ ICMSOD-ENT
003020          AT END MOVE '10' TO WS-FS-ENT.
003030 0200-EXIT.
003040     EXIT.
003050
003060*    UF DE ORIGEM E DESTINO SAO MAIUSCULIZADAS ANTES DA
003070*    CONSULTA A TABELA, POIS O ARQUIVO DE ENTRADA PODE CHEGAR
003080*    EM MINUSCULO DE OUTRAS ETAPAS DO PROCESSO.                   OS96-055
003090 0210-MAIUSCULIZA-UF.
003100*        CONVERTING TROCA POSICAO A POSICAO PELO INDICE NAS
003110*        DUAS STRINGS - MAIS BARATO QUE TABELA DE TRADUCAO
003120*        PROPRIA PARA SO 26 LETRAS.
003130*        A TABELA DE ALIQUOTAS EM 0220 SO TEM AS SIGLAS EM
003140*        MAIUSCULO - SEM ISSO UM ARQUIVO DIGITADO EM MINUSCULO
003150*        CAIRIA TODO NA ALIQUOTA PADRAO POR ENGANO.
003160     INSPECT WS-CH-ORIGEM CONVERTING
003170             'abcdefghijklmnopqrstuvwxyz'
003180          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003190     INSPECT WS-CH-DESTINO CONVERTING
003200             'abcdefghijklmnopqrstuvwxyz'
003210          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003220*        DEVOLVE A UF MAIUSCULIZADA PARA A AREA DE ENTRADA
003230*        TAMBEM, POIS SAI-UF-ORIGEM/DESTINO SAO PREENCHIDOS A
003240*        PARTIR DE ENT-UF-ORIGEM/DESTINO LOGO EM SEGUIDA.
003250*        GRAVA A SIGLA JA EM MAIUSCULO DE VOLTA NO PROPRIO
003260*        REGISTRO DE ENTRADA - SAI-UF-ORIGEM/DESTINO EM
003270*        0200 SAO MOVIDOS DAQUI, NAO DA CHAVE DE BUSCA.
003280     MOVE WS-CH-ORIGEM  TO ENT-UF-ORIGEM.
003290     MOVE WS-CH-DESTINO TO ENT-UF-DESTINO.
003300 0210-EXIT.
003310     EXIT.
003320
003330*    TABELA FIXA DE ALIQUOTAS ORIGEM_DESTINO - 7 PARES
003340*    CADASTRADOS, DEFAULT 12% PARA PAR NAO LISTADO. ESTA
003350*    TABELA E INDEPENDENTE DA TABELA POR UF DE DESTINO USADA
003360*    EM ICMSNF-COB - NAO FUNDIR AS DUAS.
003370 0220-BUSCA-ALIQUOTA-OD.
003380*        PARES DE SP COM VIZINHOS DE ALIQUOTA REDUZIDA (7%)
003390*        POR CONVENIO ESPECIFICO - VER CIRCULAR DA EPOCA.
003400     IF WS-CH-COMPLETA = 'SPBA'
003410        MOVE 0.07 TO WS-ALIQUOTA
003420        GO TO 0220-EXIT.
003430     IF WS-CH-COMPLETA = 'SPAM'
003440        MOVE 0.07 TO WS-ALIQUOTA
003450        GO TO 0220-EXIT.
003460*        DEMAIS PARES CADASTRADOS DE SP FICAM NA ALIQUOTA
003470*        PADRAO INTERESTADUAL DE 12%.
003480     IF WS-CH-COMPLETA = 'SPRJ'
003490        MOVE 0.12 TO WS-ALIQUOTA
003500        GO TO 0220-EXIT.
003510     IF WS-CH-COMPLETA = 'SPMG'
003520        MOVE 0.12 TO WS-ALIQUOTA
003530        GO TO 0220-EXIT.
003540     IF WS-CH-COMPLETA = 'SPES'
003550        MOVE 0.12 TO WS-ALIQUOTA
003560        GO TO 0220-EXIT.
003570     IF WS-CH-COMPLETA = 'BASP'
003580        MOVE 0.12 TO WS-ALIQUOTA
003590        GO TO 0220-EXIT.
003600*        OPERACAO INTERNA DE SP - ALIQUOTA CHEIA, REVISADA DE
003610*        7% PARA 18% CONFORME CONVENIO ICMS DE 1991.
003620     IF WS-CH-COMPLETA = 'SPSP'
003630        MOVE 0.18 TO WS-ALIQUOTA                                  OS91-118
003640        GO TO 0220-EXIT.
003650*        PAR NAO CADASTRADO CAI NO DEFAULT DE 12% - E O QUE
003660*        ACONTECIA COM BA-SP ANTES DA REVISAO 1.1, POR ISSO A
003670*        TABELA GANHOU AQUELE PAR EXPLICITAMENTE.
003680*        NENHUM PAR DE UF BATEU NA CASCATA ACIMA - ASSUME A
003690*        ALIQUOTA INTERESTADUAL PADRAO DE 12% EM VEZ DE
003700*        REJEITAR O PEDIDO, POIS A OPERACAO EM SI E VALIDA.
003710     MOVE 0.12 TO WS-ALIQUOTA.
003720 0220-EXIT.
003730     EXIT.
003740
003750*    FECHA OS DOIS ARQUIVOS E IMPRIME O RESUMO DO LOTE NO
003760*    CONSOLE/LOG DO JOB - LIDOS = GRAVADOS + REJEITADOS SEMPRE
003770*    QUE O JOB TERMINA NORMALMENTE.
003780 0900-ENCERRA.
003790*        FECHAMENTO NORMAL DO JOB - FECHA OS DOIS ARQUIVOS E
003800*        IMPRIME O RESUMO QUE O OPERADOR CONFERE CONTRA O
003810*        BATCH DE ENTRADA.
003820     CLOSE ICMSOD-ENT.
003830     CLOSE ICMSOD-SAI.
003840     DISPLAY 'ICMSOD-COB - PEDIDOS LIDOS ......: ' WS-QTDE-LIDOS.
003850     DISPLAY 'ICMSOD-COB - RESULTADOS GRAVADOS : '
003860              WS-QTDE-GRAVADOS.
003870*        LIDOS = GRAVADOS + REJEITADOS SEMPRE - SE NAO BATER
003880*        E SINAL DE PEDIDO PERDIDO NO MEIO DO PROCESSAMENTO.
003890     DISPLAY 'ICMSOD-COB - PEDIDOS REJEITADOS .: '
003900              WS-QTDE-REJEITADOS.
003910 0900-EXIT.
003920     EXIT.
