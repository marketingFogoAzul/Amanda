000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. VALCSV-COB.
000120 AUTHOR. L. AZEVEDO.
000130 INSTALLATION. ZIPBUM - NUCLEO DE PROCESSAMENTO DE DADOS.
000140 DATE-WRITTEN. 14/07/1993.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DEPARTAMENTO FISCAL.
000170*    ANALISTA       : L. AZEVEDO
000180*    PROGRAMADOR(A) : L. AZEVEDO
000190*    FINALIDADE     : VALIDA A ESTRUTURA DE UM ARQUIVO CSV
000200*                     RECEBIDO DE TERCEIROS ANTES DE ENTRAR NA
000210*                     CARGA FISCAL - CONFERE QUANTIDADE DE
000220*                     COLUNAS DE CADA LINHA CONTRA O CABECALHO
000230*                     E VALIDA A COLUNA PRECO (PRESENTE, NAO
000240*                     BRANCA, NUMERICA).
000250*    VRS         DATA           DESCRICAO
000260*    1.0         14/07/1993     IMPLANTACAO INICIAL               OS93-071
000270*    1.1         02/02/1994     INCLUIDO ARQUIVO DE PARAMETRO
000280*                               COM NUM. DE COLUNAS ESPERADO -    OS94-009
000290*                               ANTES O VALOR ERA HARDCODED
000300*    1.2         19/09/1995     CORRIGIDA CONTAGEM DE LINHA -
000310*                               PRIMEIRA LINHA DE DADOS PASSA A
000320*                               SER LINHA 2 (CABECALHO E A 1)
000330*    1.3         30/01/1997     ACEITA PRECO COM VIRGULA OU
000340*                               PONTO DECIMAL NA VALIDACAO
000350*    2.0         14/12/1998     ADEQUACAO ANO 2000 - REVISADOS    OS98-244
000360*                               OS CAMPOS DE DATA DE CONTROLE
000370*    2.1         26/01/1999     TESTE VIRADA DE SEGURANCA -
000380*                               SEM ALTERACAO DE REGRA
000390*    2.2         03/07/2001     PARA NA PRIMEIRA LINHA COM
000400*                               PROBLEMA - ANTES CONTINUAVA E     OS01-088
000410*                               SO REPORTAVA O ULTIMO ERRO
000420*    2.3         11/11/2003     REVISAO GERAL DE COMENTARIOS -
000430*                               SEM MUDANCA DE CODIGO
000440*    2.4         22/08/2006     INCLUIDA SPECIAL-NAMES E CAMPOS   OS06-091
000450*                               DE ERRO ALARGADOS (LINHA E MSG)
000460*                               PARA CASAR COM O LAYOUT PADRAO
000470*    2.5         01/09/2006     REFORCADA DOCUMENTACAO INTERNA    OS06-110
000480*                               DO FONTE - COMENTARIOS POR
000490*                               PARAGRAFO E POR CAMPO, SEM
000500*                               MUDANCA DE LOGICA OU DE REGRA
000510*
000520*    SPECIAL-NAMES PADRONIZADO CONFORME CPD - CLASSE DE DIGITO
000530*    USADA NO TESTE BYTE A BYTE DO CAMPO PRECO (0332).
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-PC.
000570 OBJECT-COMPUTER. IBM-PC.
000580 SPECIAL-NAMES.
000590     CLASS CLASSE-DIGITO IS '0' THRU '9'.
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620*    ARQUIVO DE PARAMETRO - SUBSTITUI ARGUMENTO DE LINHA DE
000630*    COMANDO, QUE NAO EXISTE NESTE AMBIENTE DE BATCH.
000640     SELECT VALCSV-PARM ASSIGN TO DISK
000650                 ORGANIZATION LINE SEQUENTIAL
000660                 ACCESS MODE SEQUENTIAL
000670                 FILE STATUS WS-FS-PARM.
000680
000690*    CSV BRUTO RECEBIDO DE TERCEIROS - LIDO DUAS VEZES NO
000700*    SENTIDO LOGICO (CABECALHO NA 0200, DEMAIS LINHAS NA 0300).
000710     SELECT VALCSV-ENT ASSIGN TO DISK
000720                 ORGANIZATION LINE SEQUENTIAL
000730                 ACCESS MODE SEQUENTIAL
000740                 FILE STATUS WS-FS-ENT.
000750
000760*    RESULTADO DA VALIDACAO - UM UNICO REGISTRO, GRAVADO NA
000770*    PRIMEIRA LINHA COM PROBLEMA OU AO FIM SE TUDO OK.
000780     SELECT VALCSV-SAI ASSIGN TO DISK
000790                 ORGANIZATION LINE SEQUENTIAL
000800                 ACCESS MODE SEQUENTIAL
000810                 FILE STATUS WS-FS-SAI.
000820
000830 DATA DIVISION.
000840 FILE SECTION.
000850*    REGISTRO DE PARAMETRO - SO TRAZ O NUMERO DE COLUNAS QUE
000860*    O CABECALHO DEVE TER, PREENCHIDO PELO JOB ANTERIOR NA
000870*    CADEIA (GERACAO DO ARQUIVO DE PARAMETRO E EXTERNA A ESTE
000880*    FONTE).
000890 FD  VALCSV-PARM
000900     LABEL RECORD STANDARD
000910     VALUE OF FILE-ID 'VALCSV.PRM'
000920     RECORD CONTAINS 80 CHARACTERS.
000930 01  REG-VALCSV-PARM.
000940     05  PARM-NUM-COLUNAS           PIC 9(03).
000950     05  FILLER                     PIC X(77).
000960
000970*    ENTRADA CSV - LINHA CRUA, SEM QUEBRA POR ';'. A QUEBRA
000980*    E FEITA EM WORKING-STORAGE, PARAGRAFO A PARAGRAFO.
000990 FD  VALCSV-ENT
001000     LABEL RECORD STANDARD
001010     VALUE OF FILE-ID 'VALCSV.CSV'
001020     RECORD CONTAINS 400 CHARACTERS.
001030 01  REG-VALCSV-ENT                 PIC X(400).
001040*    REDEFINE USADA SO PARA ECOAR A LINHA BRUTA NO CONSOLE
001050*    QUANDO A VALIDACAO REJEITA A LINHA (VER 0500).
001060 01  REG-VALCSV-ENT-ECO REDEFINES REG-VALCSV-ENT
001070                                PIC X(400).
001080
001090*    SAIDA - UM UNICO REGISTRO POR EXECUCAO, RESUMINDO O
001100*    RESULTADO DA VALIDACAO DO ARQUIVO INTEIRO.
001110 FD  VALCSV-SAI
001120     LABEL RECORD STANDARD
001130     VALUE OF FILE-ID 'VALCSV.SAI'
001140     RECORD CONTAINS 100 CHARACTERS.
001150 01  REG-VALCSV-SAI.
001160     05  SAI-STATUS-VALIDACAO       PIC X(08).
001170     05  SAI-LINHA-ERRO             PIC 9(07).
001180     05  SAI-MSG-ERRO               PIC X(80).
001190     05  FILLER                     PIC X(05).
001200
001210 WORKING-STORAGE SECTION.
001220*    STATUS DE ARQUIVO - TESTADOS LOGO APOS CADA OPEN/READ/
001230*    WRITE, PADRAO DE TODOS OS PROGRAMAS DO NUCLEO FISCAL.
001240 77  WS-FS-PARM                     PIC X(02) VALUE SPACES.
001250 77  WS-FS-ENT                      PIC X(02) VALUE SPACES.
001260 77  WS-FS-SAI                      PIC X(02) VALUE SPACES.
001270*    CONTADORES E PONTEIROS DE CONTROLE DA VALIDACAO.
001280 77  WS-NUM-COLUNAS-ESPERADAS       PIC S9(3) COMP VALUE ZERO.
001290 77  WS-NUM-COLUNAS-LINHA           PIC S9(3) COMP VALUE ZERO.
001300 77  WS-QTDE-LINHAS-LIDAS           PIC S9(7) COMP VALUE ZERO.
001310 77  WS-POSICAO-UNSTRING            PIC S9(4) COMP VALUE 1.
001320 77  WS-COL-PRECO                   PIC S9(3) COMP VALUE ZERO.
001330 77  WS-IND-COLUNA                  PIC S9(3) COMP VALUE ZERO.
001340*    SWITCHES DE CONTROLE DA VALIDACAO - PADRAO 'S'/'N' COM
001350*    CONDITION-NAME, PARA LEGIBILIDADE NOS TESTES.
001360 77  WS-ACHOU-PRECO-SW              PIC X(01) VALUE 'N'.
001370     88  ACHOU-PRECO                VALUE 'S'.
001380 77  WS-CAMPO-NUMERICO-SW           PIC X(01) VALUE 'N'.
001390     88  CAMPO-NUMERICO             VALUE 'S'.
001400 77  WS-TALLY-PONTOS                PIC S9(3) COMP VALUE ZERO.
001410 77  WS-VALIDACAO-ENCERRADA-SW      PIC X(01) VALUE 'N'.
001420     88  VALIDACAO-ENCERRADA        VALUE 'S'.
001430
001440*    CAMPO DE TRABALHO DO UNSTRING - RECEBE UMA COLUNA POR VEZ,
001450*    TANTO DO CABECALHO QUANTO DE UMA LINHA DE DADOS.
001460 01  WS-CAMPO-ATUAL-GRUPO.
001470     05  WS-CAMPO-ATUAL             PIC X(40).
001480 01  WS-CAMPO-ATUAL-R REDEFINES WS-CAMPO-ATUAL-GRUPO.
001490     05  WS-CAMPO-ATUAL-BYTES       PIC X(40).
001500
001510*    DATA DE IMPLANTACAO DO PROGRAMA, MANTIDA POR HISTORICO -
001520*    NAO E DATA DE PROCESSAMENTO.
001530 01  WS-DATA-CONTROLE-GRUPO.
001540     05  WS-DC-ANO                  PIC 9(04) VALUE 1993.
001550     05  WS-DC-MES                  PIC 9(02) VALUE 07.
001560     05  WS-DC-DIA                  PIC 9(02) VALUE 14.
001570 01  WS-DATA-CONTROLE REDEFINES WS-DATA-CONTROLE-GRUPO
001580                               PIC 9(08).
001590
001600*    CAMPO PRECO EXTRAIDO DA LINHA, JA COM VIRGULA CONVERTIDA
001610*    PARA PONTO. A TABELA REDEFINE PERMITE TESTE BYTE A BYTE.
001620 01  WS-CAMPO-PRECO-GRUPO.
001630     05  WS-CAMPO-PRECO             PIC X(20).
001640 01  WS-CAMPO-PRECO-TABELA REDEFINES WS-CAMPO-PRECO-GRUPO.
001650     05  WS-CPT-BYTE OCCURS 20 TIMES
001660                            INDEXED BY WS-IX-BYTE
001670                            PIC X(01).
001680
001690*    COPIA DA LINHA 1 DO CSV (CABECALHO), USADA SO PARA A
001700*    QUEBRA POR ';' NA 0210.
001710 01  WS-CABECALHO-LINHA             PIC X(400).
001720
001730*    NOMES DE COLUNA DO CABECALHO, JA MAIUSCULIZADOS, PARA
001740*    LOCALIZAR A POSICAO DA COLUNA PRECO (0210).
001750 01  WS-TABELA-CABECALHO.
001760     05  WS-CAB-OCORRENCIA OCCURS 40 TIMES
001770                            INDEXED BY WS-IX-CAB.
001780         10  WS-CAB-NOME            PIC X(40).
001790
001800*    VALORES DA LINHA DE DADOS ATUAL, UMA POSICAO POR COLUNA -
001810*    RECARREGADA A CADA CHAMADA DE 0310-CONTA-COLUNAS.
001820 01  WS-TABELA-VALORES.
001830     05  WS-VAL-OCORRENCIA OCCURS 40 TIMES
001840                            INDEXED BY WS-IX-VAL.
001850         10  WS-VAL-CAMPO           PIC X(40).
001860
001870 PROCEDURE DIVISION.
001880
001890*    PARAGRAFO PRINCIPAL - ABRE OS TRES ARQUIVOS, LE O
001900*    CABECALHO UMA UNICA VEZ E DEPOIS VALIDA LINHA A LINHA
001910*    ATE ENCONTRAR PROBLEMA OU CHEGAR AO FIM DO CSV.
001920 0000-INICIO.
001930     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
001940     IF WS-FS-PARM NOT = '00' OR WS-FS-ENT NOT = '00'
001950                              OR WS-FS-SAI NOT = '00'
001960        GO TO 0900-ENCERRA.
001970     PERFORM 0200-LE-CABECALHO THRU 0200-EXIT.
001980     PERFORM 0300-VALIDA-LINHA THRU 0300-EXIT
001990             UNTIL VALIDACAO-ENCERRADA.
002000     PERFORM 0900-ENCERRA THRU 0900-EXIT.
002010     STOP RUN.
002020
002030*    ABRE O ARQUIVO DE PARAMETRO (NUM. DE COLUNAS ESPERADO,
002040*    SUBSTITUTO DE ARGUMENTO DE LINHA DE COMANDO NESTA CASA),
002050*    O CSV DE ENTRADA E O ARQUIVO DE RESULTADO.
002060 0100-ABRE-ARQUIVOS.
002070     OPEN INPUT VALCSV-PARM.
002080     IF WS-FS-PARM NOT = '00'
002090        DISPLAY 'VALCSV-COB - VALCSV.PRM NAO ABRIU - FS='
002100                 WS-FS-PARM
002110        GO TO 0100-EXIT.
002120     READ VALCSV-PARM.
002130     IF WS-FS-PARM NOT = '00'
002140        DISPLAY 'VALCSV-COB - VALCSV.PRM VAZIO - FS='
002150                 WS-FS-PARM
002160        CLOSE VALCSV-PARM
002170        GO TO 0100-EXIT.
002180     MOVE PARM-NUM-COLUNAS TO WS-NUM-COLUNAS-ESPERADAS.
002190     CLOSE VALCSV-PARM.
002200     OPEN INPUT VALCSV-ENT.
002210     IF WS-FS-ENT NOT = '00'
002220        DISPLAY 'VALCSV-COB - VALCSV.CSV NAO ABRIU - FS='
002230                 WS-FS-ENT
002240        GO TO 0100-EXIT.
002250     OPEN OUTPUT VALCSV-SAI.
002260     IF WS-FS-SAI NOT = '00'
002270        DISPLAY 'VALCSV-COB - VALCSV.SAI NAO ABRIU - FS='
002280                 WS-FS-SAI
002290        CLOSE VALCSV-ENT.
002300 0100-EXIT.
002310     EXIT.
002320
002330*    LE A LINHA 1 (CABECALHO), QUEBRA POR ';' EM
002340*    WS-TABELA-CABECALHO E LOCALIZA A COLUNA PRECO. A LINHA
002350*    DE CABECALHO NAO ENTRA NA CONTAGEM DE LINHAS DE DADOS -
002360*    A PRIMEIRA LINHA DE DADOS E REPORTADA COMO LINHA 2.
002370 0200-LE-CABECALHO.
002380     READ VALCSV-ENT INTO WS-CABECALHO-LINHA
002390          AT END
002400             MOVE 'S' TO WS-VALIDACAO-ENCERRADA-SW
002410             MOVE 'INVALIDO' TO SAI-STATUS-VALIDACAO
002420             MOVE 1 TO SAI-LINHA-ERRO
002430             MOVE 'ARQUIVO CSV VAZIO - SEM CABECALHO' TO
002440                  SAI-MSG-ERRO
002450             PERFORM 0500-GRAVA-RESULTADO THRU 0500-EXIT
002460             GO TO 0200-EXIT.
002470     ADD 1 TO WS-QTDE-LINHAS-LIDAS.
002480     SET WS-IX-CAB TO 1.
002490     MOVE 1 TO WS-POSICAO-UNSTRING.
002500     MOVE ZERO TO WS-IND-COLUNA.
002510*    QUEBRA UMA COLUNA POR VEZ. MAIUSCULIZA O NOME ANTES DE
002520*    COMPARAR COM 'PRECO', PARA NAO DEPENDER DE COMO O
002530*    TERCEIRO DIGITOU O CABECALHO.
002540 0210-QUEBRA-CABECALHO.
002550     IF WS-POSICAO-UNSTRING > 400
002560        GO TO 0200-EXIT.
002570     ADD 1 TO WS-IND-COLUNA.
002580     UNSTRING WS-CABECALHO-LINHA DELIMITED BY ';'
002590             INTO WS-CAMPO-ATUAL
002600             WITH POINTER WS-POSICAO-UNSTRING.
002610     IF WS-CAMPO-ATUAL = SPACES AND WS-IND-COLUNA > 1
002620        GO TO 0200-EXIT.
002630     SET WS-IX-CAB TO WS-IND-COLUNA.
002640     MOVE WS-CAMPO-ATUAL TO WS-CAB-NOME (WS-IX-CAB).
002650     INSPECT WS-CAB-NOME (WS-IX-CAB) CONVERTING
002660             'abcdefghijklmnopqrstuvwxyz'
002670          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
002680     IF WS-CAB-NOME (WS-IX-CAB) = 'PRECO'
002690        MOVE WS-IND-COLUNA TO WS-COL-PRECO
002700        MOVE 'S' TO WS-ACHOU-PRECO-SW.
002710     GO TO 0210-QUEBRA-CABECALHO.
002720 0200-EXIT.
002730     EXIT.
002740
002750*    VALIDA UMA LINHA DE DADOS POR PASSAGEM. PARA NA PRIMEIRA
002760*    LINHA COM PROBLEMA (QUANTIDADE DE COLUNAS DIFERENTE DO
002770*    CABECALHO, OU COLUNA PRECO AUSENTE/BRANCA/NAO NUMERICA)
002780*    E GRAVA O RESULTADO. SE CHEGAR AO FIM SEM PROBLEMA,
002790*    GRAVA RESULTADO VALIDO.                                      OS01-088
002800 0300-VALIDA-LINHA.
002810     READ VALCSV-ENT
002820          AT END
002830             MOVE 'S' TO WS-VALIDACAO-ENCERRADA-SW
002840             MOVE 'VALIDO' TO SAI-STATUS-VALIDACAO
002850             MOVE ZERO TO SAI-LINHA-ERRO
002860             MOVE SPACES TO SAI-MSG-ERRO
002870             PERFORM 0500-GRAVA-RESULTADO THRU 0500-EXIT
002880             GO TO 0300-EXIT.
002890     ADD 1 TO WS-QTDE-LINHAS-LIDAS.
002900     IF REG-VALCSV-ENT = SPACES
002910        GO TO 0300-EXIT.
002920     PERFORM 0310-CONTA-COLUNAS THRU 0310-EXIT.
002930     IF WS-NUM-COLUNAS-LINHA NOT = WS-NUM-COLUNAS-ESPERADAS
002940        MOVE 'S' TO WS-VALIDACAO-ENCERRADA-SW
002950        MOVE 'INVALIDO' TO SAI-STATUS-VALIDACAO
002960        MOVE WS-QTDE-LINHAS-LIDAS TO SAI-LINHA-ERRO
002970        MOVE 'NUMERO DE COLUNAS DIFERENTE DO CABECALHO' TO
002980             SAI-MSG-ERRO
002990        PERFORM 0500-GRAVA-RESULTADO THRU 0500-EXIT
003000        GO TO 0300-EXIT.
003010     PERFORM 0320-VALIDA-PRECO THRU 0320-EXIT.
003020 0300-EXIT.
003030     EXIT.
003040
003050*    CONTA QUANTAS COLUNAS A LINHA ATUAL TEM (SEPARADAS POR
003060*    ';'), PARA CONFRONTAR CONTRA O CABECALHO.
003070 0310-CONTA-COLUNAS.
003080     MOVE 1 TO WS-POSICAO-UNSTRING.
003090     MOVE ZERO TO WS-NUM-COLUNAS-LINHA.
003100     SET WS-IX-VAL TO 1.
003110*    QUEBRA COLUNA A COLUNA ATE O FIM DA LINHA OU ATE ESTOURAR
003120*    A TABELA DE 40 COLUNAS - NAO HA PARADA ANTECIPADA AQUI,
003130*    A COMPARACAO CONTRA O CABECALHO E FEITA DEPOIS.
003140 0311-QUEBRA-LINHA.
003150     IF WS-POSICAO-UNSTRING > 400
003160        GO TO 0310-EXIT.
003170     ADD 1 TO WS-NUM-COLUNAS-LINHA.
003180     UNSTRING REG-VALCSV-ENT DELIMITED BY ';'
003190             INTO WS-CAMPO-ATUAL
003200             WITH POINTER WS-POSICAO-UNSTRING.
003210     IF WS-NUM-COLUNAS-LINHA > 40
003220        GO TO 0310-EXIT.
003230     SET WS-IX-VAL TO WS-NUM-COLUNAS-LINHA.
003240     MOVE WS-CAMPO-ATUAL TO WS-VAL-CAMPO (WS-IX-VAL).
003250     IF WS-POSICAO-UNSTRING < 400
003260        GO TO 0311-QUEBRA-LINHA.
003270 0310-EXIT.
003280     EXIT.
003290
003300*    VALIDA A COLUNA PRECO DA LINHA ATUAL - DEVE EXISTIR NO
003310*    CABECALHO, NAO PODE ESTAR EM BRANCO E DEVE SER NUMERICA
003320*    (ACEITA VIRGULA OU PONTO COMO SEPARADOR DECIMAL).
003330 0320-VALIDA-PRECO.
003340     IF NOT ACHOU-PRECO
003350        MOVE 'S' TO WS-VALIDACAO-ENCERRADA-SW
003360        MOVE 'INVALIDO' TO SAI-STATUS-VALIDACAO
003370        MOVE WS-QTDE-LINHAS-LIDAS TO SAI-LINHA-ERRO
003380        MOVE 'COLUNA PRECO NAO ENCONTRADA NO CABECALHO' TO
003390             SAI-MSG-ERRO
003400        PERFORM 0500-GRAVA-RESULTADO THRU 0500-EXIT
003410        GO TO 0320-EXIT.
003420     SET WS-IX-VAL TO WS-COL-PRECO.
003430     MOVE WS-VAL-CAMPO (WS-IX-VAL) TO WS-CAMPO-PRECO.
003440     IF WS-CAMPO-PRECO = SPACES
003450        MOVE 'S' TO WS-VALIDACAO-ENCERRADA-SW
003460        MOVE 'INVALIDO' TO SAI-STATUS-VALIDACAO
003470        MOVE WS-QTDE-LINHAS-LIDAS TO SAI-LINHA-ERRO
003480        MOVE 'COLUNA PRECO EM BRANCO' TO SAI-MSG-ERRO
003490        PERFORM 0500-GRAVA-RESULTADO THRU 0500-EXIT
003500        GO TO 0320-EXIT.
003510     INSPECT WS-CAMPO-PRECO CONVERTING ',' TO '.'.
003520     PERFORM 0330-TESTA-NUMERICO THRU 0330-EXIT.
003530     IF NOT CAMPO-NUMERICO
003540        MOVE 'S' TO WS-VALIDACAO-ENCERRADA-SW
003550        MOVE 'INVALIDO' TO SAI-STATUS-VALIDACAO
003560        MOVE WS-QTDE-LINHAS-LIDAS TO SAI-LINHA-ERRO
003570        MOVE 'COLUNA PRECO NAO NUMERICA' TO SAI-MSG-ERRO
003580        PERFORM 0500-GRAVA-RESULTADO THRU 0500-EXIT.
003590 0320-EXIT.
003600     EXIT.
003610
003620*    TESTA SE O CAMPO PRECO (JA COM PONTO DECIMAL) E NUMERICO -
003630*    ACEITA UM UNICO PONTO E, FORA DELE, SOMENTE DIGITOS.
003640*    PERCORRE WS-CAMPO-PRECO-TABELA BYTE A BYTE ATE ACHAR
003650*    BRANCO (FIM DO CAMPO) OU UM BYTE INVALIDO.
003660 0330-TESTA-NUMERICO.
003670     MOVE 'S' TO WS-CAMPO-NUMERICO-SW.
003680     IF WS-CAMPO-PRECO = SPACES
003690        MOVE 'N' TO WS-CAMPO-NUMERICO-SW
003700        GO TO 0330-EXIT.
003710     MOVE ZERO TO WS-TALLY-PONTOS.
003720     PERFORM 0331-TESTA-BYTE THRU 0331-EXIT
003730             VARYING WS-IX-BYTE FROM 1 BY 1
003740             UNTIL WS-IX-BYTE > 20
003750                OR WS-CPT-BYTE (WS-IX-BYTE) = SPACE
003760                OR WS-CAMPO-NUMERICO-SW = 'N'.
003770 0330-EXIT.
003780     EXIT.
003790
003800*    TESTA UM BYTE POR VEZ: PONTO SO E ACEITO UMA VEZ (SEGUNDO
003810*    PONTO REPROVA O CAMPO); FORA ISSO SO DIGITO E ACEITO.
003820 0331-TESTA-BYTE.
003830     IF WS-CPT-BYTE (WS-IX-BYTE) NOT = '.'
003840        GO TO 0332-TESTA-DIGITO.
003850     ADD 1 TO WS-TALLY-PONTOS.
003860     IF WS-TALLY-PONTOS > 1
003870        MOVE 'N' TO WS-CAMPO-NUMERICO-SW.
003880     GO TO 0331-EXIT.
003890*    QUALQUER BYTE FORA DA CLASSE-DIGITO REPROVA O CAMPO.
003900 0332-TESTA-DIGITO.
003910     IF WS-CPT-BYTE (WS-IX-BYTE) NOT CLASSE-DIGITO
003920        MOVE 'N' TO WS-CAMPO-NUMERICO-SW.
003930 0331-EXIT.
003940     EXIT.
003950
003960*    ALEM DE GRAVAR O RESULTADO, ECOA A LINHA BRUTA NO
003970*    CONSOLE QUANDO O RESULTADO E INVALIDO - FACILITA A
003980*    CONFERENCIA DO OPERADOR SEM PRECISAR ABRIR O CSV.            OS94-009
003990 0500-GRAVA-RESULTADO.
004000     WRITE REG-VALCSV-SAI.
004010     IF WS-FS-SAI NOT = '00'
004020        DISPLAY 'VALCSV-COB - ERRO GRAVANDO VALCSV.SAI - FS='
004030                 WS-FS-SAI.
004040     IF SAI-STATUS-VALIDACAO = 'INVALIDO'
004050        DISPLAY 'VALCSV-COB - LINHA REJEITADA: '
004060                 REG-VALCSV-ENT-ECO.
004070 0500-EXIT.
004080     EXIT.
004090
004100*    FECHA OS ARQUIVOS AINDA ABERTOS E IMPRIME O RESUMO DA
004110*    EXECUCAO NO CONSOLE - CHAMADO TANTO NO FIM NORMAL QUANTO
004120*    QUANDO 0000-INICIO DESVIA POR FALHA DE OPEN.
004130 0900-ENCERRA.
004140     CLOSE VALCSV-ENT.
004150     CLOSE VALCSV-SAI.
004160     DISPLAY 'VALCSV-COB - LINHAS LIDAS ........: '
004170              WS-QTDE-LINHAS-LIDAS.
004180     DISPLAY 'VALCSV-COB - COLUNAS ESPERADAS ...: '
004190              WS-NUM-COLUNAS-ESPERADAS.
004200 0900-EXIT.
004210     EXIT.
004220
004230*    APENDICE - RESUMO DE REGRAS DE NEGOCIO
004240*
004250*    ESTRUTURA DO ARQUIVO DE PARAMETRO (VALCSV.PRM)
004260*    ------------------------------------------------
004270*    3 DIGITOS COM O NUMERO DE COLUNAS ESPERADO NO CSV,
004280*    JUSTIFICADO A DIREITA COM ZEROS A ESQUERDA. GERADO
004290*    POR JOB ANTERIOR NA CADEIA, FORA DESTE FONTE.
004300*
004310*    CRITERIOS DE REJEICAO DA LINHA
004320*    ------------------------------------------------
004330*    1) ARQUIVO CSV SEM CABECALHO (VAZIO)
004340*    2) QUANTIDADE DE COLUNAS DA LINHA DIFERENTE DO
004350*       CABECALHO
004360*    3) CABECALHO SEM UMA COLUNA CHAMADA 'PRECO'
004370*    4) COLUNA PRECO EM BRANCO NA LINHA
004380*    5) COLUNA PRECO COM CARACTER NAO NUMERICO (FORA DE
004390*       DIGITO E DO PONTO/VIRGULA DECIMAL) OU COM MAIS DE
004400*       UM SEPARADOR DECIMAL
004410*
004420*    A VALIDACAO PARA NA PRIMEIRA LINHA COM PROBLEMA (VRS
004430*    2.2, OS01-088) - NAO PROCURA TODOS OS ERROS DO ARQUIVO,
004440*    SO O PRIMEIRO. SE O ARQUIVO TERMINAR SEM PROBLEMA, O
004450*    STATUS GRAVADO E 'VALIDO' E SAI-LINHA-ERRO FICA ZERO.
004460*
004470*    NUMERACAO DE LINHA REPORTADA
004480*    ------------------------------------------------
004490*    O CABECALHO E A LINHA 1. A PRIMEIRA LINHA DE DADOS E
004500*    REPORTADA COMO LINHA 2, E ASSIM POR DIANTE - CASA COM
004510*    O QUE O OPERADOR VE SE ABRIR O CSV NUM EDITOR COMUM.
004520*
004530*    ARQUIVOS
004540*    ------------------------------------------------
004550*    VALCSV.PRM  - ENTRADA, PARAMETRO (80 BYTES)
004560*    VALCSV.CSV  - ENTRADA, CSV A VALIDAR (400 BYTES)
004570*    VALCSV.SAI  - SAIDA, RESULTADO DA VALIDACAO (100 BYTES)
004580*
004590*    CODIGOS DE FILE STATUS TRATADOS
004600*    ------------------------------------------------
004610*    '00' - OPERACAO OK
004620*    OUTROS - QUALQUER VALOR DIFERENTE DE '00' E TRATADO
004630*             COMO FALHA E ENCERRA O PROGRAMA VIA 0900
004640*
004650*    CONVENCAO DE NOMES DE PARAGRAFO
004660*    ------------------------------------------------
004670*    0000 - CONTROLE GERAL
004680*    0100 - ABERTURA DE ARQUIVOS
004690*    0200/0210 - LEITURA E QUEBRA DO CABECALHO
004700*    0300/0310/0311/0320 - VALIDACAO DE UMA LINHA DE DADOS
004710*    0330/0331/0332 - TESTE DE CAMPO NUMERICO BYTE A BYTE
004720*    0500 - GRAVACAO DO RESULTADO
004730*    0900 - ENCERRAMENTO
004740*
004750*    PONTOS DE ATENCAO PARA MANUTENCAO
004760*    ------------------------------------------------
004770*    - AS TABELAS WS-TABELA-CABECALHO E WS-TABELA-VALORES
004780*      SUPORTAM NO MAXIMO 40 COLUNAS - CSV COM MAIS COLUNAS
004790*      TEM AS EXCEDENTES IGNORADAS NA QUEBRA.
004800*    - A COLUNA PRECO E LOCALIZADA PELO NOME DO CABECALHO,
004810*      NAO POR POSICAO FIXA - SE O TERCEIRO MUDAR A ORDEM
004820*      DAS COLUNAS, O PROGRAMA CONTINUA FUNCIONANDO.
004830*    - INSPECT CONVERTING ',' TO '.' E FEITO ANTES DO TESTE
004840*      NUMERICO, ENTAO O CAMPO GRAVADO EM WS-CAMPO-PRECO JA
004850*      SAI COM PONTO, MESMO QUE O CSV TENHA USADO VIRGULA.
004860*    - NENHUM VALOR DE PRECO E GRAVADO NA SAIDA - VALCSV-COB
004870*      SO VALIDA A ESTRUTURA, NAO CARREGA OS DADOS.
004880*
004890*    ESTE PROGRAMA E O PRIMEIRO FILTRO DA CADEIA DE CARGA
004900*    FISCAL - O CSV SO SEGUE PARA CSVCONV-COB SE VALCSV.SAI
004910*    VIER COM STATUS 'VALIDO'. A DECISAO DE PROSSEGUIR OU
004920*    NAO E TOMADA PELA JCL, NAO POR ESTE FONTE.
004930*
004940*    LAYOUT DETALHADO DE REG-VALCSV-SAI
004950*    ------------------------------------------------
004960*    SAI-STATUS-VALIDACAO (08)  'VALIDO' OU 'INVALIDO',
004970*                                JUSTIFICADO A ESQUERDA
004980*    SAI-LINHA-ERRO       (07)  NUMERO DA LINHA COM
004990*                                PROBLEMA (ZERO SE VALIDO)
005000*    SAI-MSG-ERRO         (80)  DESCRICAO DO PROBLEMA EM
005010*                                TEXTO LIVRE, SPACES SE
005020*                                VALIDO
005030*    FILLER               (05)  FECHAMENTO DE REGISTRO,
005040*                                PADRAO CPD
005050*
005060*    HISTORICO DE INCIDENTES RELEVANTES
005070*    ------------------------------------------------
005080*    ANTES DA VRS 2.2 (OS01-088) O PROGRAMA VALIDAVA O
005090*    ARQUIVO INTEIRO E SO GRAVAVA O ULTIMO ERRO ENCONTRADO,
005100*    O QUE ESCONDIA PROBLEMAS ANTERIORES NO ARQUIVO E
005110*    ATRASAVA A CORRECAO PELO FORNECEDOR. A PARADA NA
005120*    PRIMEIRA LINHA COM PROBLEMA FOI PEDIDA PELO PROPRIO
005130*    DEPARTAMENTO FISCAL.
005140*
005150*    RELACAO COM OS DEMAIS PROGRAMAS DO NUCLEO FISCAL
005160*    ------------------------------------------------
005170*    VALCSV-COB NAO CHAMA NEM E CHAMADO POR OUTRO PROGRAMA -
005180*    A ORQUESTRACAO (RODAR VALCSV-COB, CONFERIR VALCSV.SAI,
005190*    DECIDIR SE CSVCONV-COB RODA EM SEGUIDA) FICA TODA NA
005200*    JCL DE PRODUCAO, FORA DESTE FONTE.
005210*
005220*    ORIGEM E FORMATO DO ARQUIVO VALCSV.CSV
005230*    ------------------------------------------------
005240*    O CSV E ENVIADO PELO FORNECEDOR/TERCEIRO EM LOTE,
005250*    SEPARADO POR ';' (PONTO E VIRGULA), SEM ASPAS EM
005260*    VOLTA DOS CAMPOS DE TEXTO. A PRIMEIRA LINHA E SEMPRE
005270*    O CABECALHO COM O NOME DE CADA COLUNA. NAO HA
005280*    GARANTIA DE ORDEM DAS COLUNAS NEM DE QUANTIDADE FIXA
005290*    DE COLUNAS ENTRE FORNECEDORES DIFERENTES - POR ISSO O
005300*    NUMERO ESPERADO VEM DE FORA, EM VALCSV.PRM.
005310*
005320*    POR QUE A COLUNA PRECO E TRATADA A PARTE
005330*    ------------------------------------------------
005340*    DAS COLUNAS DO CSV, SOMENTE PRECO PRECISA SER
005350*    NUMERICO PARA A CARGA FISCAL SEGUINTE FUNCIONAR -
005360*    AS DEMAIS COLUNAS (DESCRICAO, CODIGO, ETC) SAO
005370*    TEXTO LIVRE E NAO SAO VALIDADAS POR ESTE PROGRAMA.
005380*    SE NO FUTURO OUTRA COLUNA PRECISAR DE VALIDACAO
005390*    ESPECIFICA, O PADRAO E CRIAR UM PARAGRAFO 034X
005400*    SEMELHANTE A 0330/0331/0332, LOCALIZANDO A COLUNA
005410*    PELO NOME NO CABECALHO DA MESMA FORMA QUE 0210 FAZ
005420*    PARA A COLUNA PRECO.
005430*
005440*    LIMITACOES CONHECIDAS
005450*    ------------------------------------------------
005460*    - CAMPOS COM ';' DENTRO DE ASPAS NAO SAO SUPORTADOS -
005470*      O UNSTRING QUEBRA PELO ';' LITERAL, SEM TRATAMENTO
005480*      DE ASPAS COMO ESCAPE. FORNECEDORES QUE MANDAM ';'
005490*      DENTRO DE TEXTO DEVEM SUBSTITUIR POR OUTRO
005500*      CARACTER ANTES DE ENVIAR O ARQUIVO.
005510*    - O LIMITE DE 400 BYTES POR LINHA E DE 40 COLUNAS E
005520*      HERDADO DO LAYOUT PADRAO DE CSV DO NUCLEO FISCAL -
005530*      NAO FOI DIMENSIONADO PARA ESTE FORNECEDOR EM
005540*      ESPECIFICO.
005550*
005560*    RESPONSABILIDADE DE CADA CAMPO DE CONTROLE
005570*    ------------------------------------------------
005580*    WS-QTDE-LINHAS-LIDAS CONTA TODA LINHA LIDA DE
005590*    VALCSV-ENT, INCLUSIVE O CABECALHO - POR ISSO A
005600*    PRIMEIRA LINHA DE DADOS APARECE COMO LINHA 2 NO
005610*    RELATORIO DE ERRO, NAO LINHA 1.
005620*
005630*    WS-COL-PRECO GUARDA A POSICAO (1 A 40) DA COLUNA
005640*    PRECO DENTRO DA LINHA, DESCOBERTA UMA UNICA VEZ NA
005650*    LEITURA DO CABECALHO E REUTILIZADA EM TODA LINHA DE
005660*    DADOS SEGUINTE.
005670*
005680*    WS-VALIDACAO-ENCERRADA-SW CONTROLA O LACO PRINCIPAL
005690*    EM 0000-INICIO - LIGADO TANTO NO CAMINHO DE ERRO
005700*    (PRIMEIRO PROBLEMA ENCONTRADO) QUANTO NO CAMINHO DE
005710*    FIM NORMAL DE ARQUIVO, SEMPRE JUNTO COM A GRAVACAO
005720*    DO RESULTADO EM 0500.
005730*
005740*    ESTE FONTE NAO GRAVA LOG EM ARQUIVO SEPARADO -
005750*    O DISPLAY DE LINHA REJEITADA EM 0500 VAI SO PARA O
005760*    CONSOLE/JOBLOG, PARA CONFERENCIA MANUAL DO OPERADOR
005770*    NO MOMENTO DA EXECUCAO.
005780*
005790*    ESTE PROGRAMA NAO TEM TELA NEM MENU - E BATCH PURO,
005800*    RODA SOZINHO DENTRO DA CADEIA DE JOBS DO NUCLEO
005810*    FISCAL, ANTES DE CSVCONV-COB.
005820*
005830*    QUALQUER DUVIDA SOBRE ESTE FONTE, CONSULTAR PRIMEIRO
005840*    O QUADRO DE ALTERACOES NO CABECALHO ANTES DE MEXER
005850*    NA LOGICA.
005860*
005870*    ESTE FONTE NAO ALTERA NEM CRIA O ARQUIVO VALCSV.CSV -
005880*    ELE SO LE E VALIDA. A DECISAO DE REJEITAR O LOTE
005890*    INTEIRO DO FORNECEDOR CABE AO OPERADOR/JCL, COM BASE
005900*    NO CONTEUDO DE VALCSV.SAI.
005910*
005920*    (OS06-110) DOCUMENTACAO REFORCADA A PARTIR DA LEITURA
005930*    DO CODIGO EXISTENTE - NAO HOUVE MUDANCA DE REGRA
005940*    FISCAL NESTA REVISAO, SO ESCLARECIMENTO DO QUE JA
005950*    ESTAVA IMPLEMENTADO DESDE A VRS 2.2.
005960*
005970*    ANALISTA/PROGRAMADOR RESPONSAVEL: L. AZEVEDO
005980*    DEPARTAMENTO: FISCAL / NUCLEO DE PROCESSAMENTO DE
005990*    DADOS - ZIPBUM
006000*
006010*    NADA NESTE FONTE CALCULA VALOR FISCAL - ISSO E FEITO
006020*    RIO ABAIXO, POR ICMSOD-COB E ICMSNF-COB, DEPOIS QUE O
006030*    CSV JA PASSOU PELA CONVERSAO DE CSVCONV-COB.
006040*
006050*    ARQUIVOS-FONTE RELACIONADOS: CSVCONV-COB, ICMSOD-COB,
006060*    ICMSNF-COB - CONSULTAR OS RESPECTIVOS APENDICES PARA
006070*    O RESTANTE DA CADEIA FISCAL.
006080*
006090*    NENHUMA MUDANCA DE REGRA FISCAL FOI FEITA NESTA
006100*    REVISAO - SOMENTE DOCUMENTACAO E O FILLER DE
006110*    FECHAMENTO JA CITADO NO QUADRO DE ALTERACOES ACIMA.
006120*
006130*    FIM DA DOCUMENTACAO DESTE FONTE.
006140*
006150*    ---------------------------------------------------
006160*
006170*    -- FIM DO FONTE VALCSV-COB --
