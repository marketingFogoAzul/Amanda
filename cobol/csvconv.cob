000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. CSVCONV-COB.
000120 AUTHOR. L. AZEVEDO.
000130 INSTALLATION. ZIPBUM - NUCLEO DE PROCESSAMENTO DE DADOS.
000140 DATE-WRITTEN. 05/03/1994.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DEPARTAMENTO FISCAL.
000170*    ANALISTA       : L. AZEVEDO
000180*    PROGRAMADOR(A) : L. AZEVEDO / E. MOREIRA
000190*    FINALIDADE     : LE UM ARQUIVO CSV LINHA A LINHA, QUEBRA
000200*                     CABECALHO E DADOS EM PARES NOME/VALOR
000210*                     POSICIONAIS, E REGRAVA CADA LINHA NO
000220*                     FORMATO CSV PADRAO DESTA CASA - CAMPO
000230*                     QUE CONTIVER O DELIMITADOR OU QUEBRA DE
000240*                     LINHA E ENVOLVIDO EM ASPAS, COM ASPAS
000250*                     INTERNAS DUPLICADAS.
000260*    VRS         DATA           DESCRICAO
000270*    1.0         05/03/1994     IMPLANTACAO INICIAL               OS94-032
000280*    1.1         21/11/1994     LINHAS EM BRANCO PASSAM A SER
000290*                               IGNORADAS NA LEITURA (ANTES
000300*                               GERAVAM LINHA VAZIA NA SAIDA)
000310*    1.2         08/06/1996     PAREAMENTO NOME/VALOR LIMITADO
000320*                               AO MENOR DOS DOIS TAMANHOS -
000330*                               EVITA CAMPO SEM NOME NA SAIDA
000340*    1.3         17/12/1997     INCLUIDA ROTINA DE ASPAS PARA
000350*                               CAMPO COM ';' OU ASPAS EMBUTIDA
000360*    2.0         09/12/1998     ADEQUACAO ANO 2000 - REVISADOS    OS98-260
000370*                               OS CAMPOS DE DATA DE CONTROLE
000380*    2.1         03/02/1999     TESTE VIRADA DE SEGURANCA -
000390*                               SEM ALTERACAO DE REGRA
000400*    2.2         14/08/2000     CORRIGIDO TRIM DE ESPACOS NAS
000410*                               BORDAS DE CADA CAMPO (ANTES SO    OS00-151
000420*                               TIRAVA A DIREITA)
000430*    2.3         22/04/2004     REVISAO GERAL DE COMENTARIOS -
000440*                               SEM MUDANCA DE CODIGO
000450*    2.4         22/08/2006     INCLUIDA SPECIAL-NAMES -          OS06-091
000460*                               PADRONIZACAO DE CPD, SEM
000470*                               MUDANCA DE REGRA FISCAL
000480*    2.5         01/09/2006     REFORCADA DOCUMENTACAO INTERNA    OS06-110
000490*                               DO FONTE - COMENTARIOS POR
000500*                               PARAGRAFO E POR CAMPO, SEM
000510*                               MUDANCA DE LOGICA OU DE REGRA
000520*
000530*    SPECIAL-NAMES PADRONIZADO CONFORME CPD - CLASSE DE DIGITO
000540*    RESERVADA PARA USO FUTURO NESTE FONTE (NAO USADA HOJE,
000550*    SEGUE PADRAO DOS DEMAIS PROGRAMAS DO NUCLEO).
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER. IBM-PC.
000590 OBJECT-COMPUTER. IBM-PC.
000600 SPECIAL-NAMES.
000610     CLASS CLASSE-DIGITO IS '0' THRU '9'.
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640*    ENTRADA - CSV JA VALIDADO POR VALCSV-COB (VALCSV.SAI
000650*    'VALIDO'), RECEBIDO AQUI COM O NOME CSVCONV.ENT.
000660     SELECT CSVCONV-ENT ASSIGN TO DISK
000670                 ORGANIZATION LINE SEQUENTIAL
000680                 ACCESS MODE SEQUENTIAL
000690                 FILE STATUS WS-FS-ENT.
000700
000710*    SAIDA - MESMO CSV, JA NO FORMATO PADRAO DESTA CASA
000720*    (CAMPOS COM ASPAS ONDE NECESSARIO).
000730     SELECT CSVCONV-SAI ASSIGN TO DISK
000740                 ORGANIZATION LINE SEQUENTIAL
000750                 ACCESS MODE SEQUENTIAL
000760                 FILE STATUS WS-FS-SAI.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800*    LINHA CRUA DO CSV DE ENTRADA - TANTO O CABECALHO QUANTO
000810*    AS LINHAS DE DADOS PASSAM POR ESTA AREA.
000820 FD  CSVCONV-ENT
000830     LABEL RECORD STANDARD
000840     VALUE OF FILE-ID 'CSVCONV.ENT'
000850     RECORD CONTAINS 400 CHARACTERS.
000860 01  REG-CSVCONV-ENT                PIC X(400).
000870
000880*    LINHA JA CONVERTIDA PARA O FORMATO PADRAO - GRAVADA UMA
000890*    LINHA POR VEZ, IMEDIATAMENTE APOS SER MONTADA (0500).
000900 FD  CSVCONV-SAI
000910     LABEL RECORD STANDARD
000920     VALUE OF FILE-ID 'CSVCONV.SAI'
000930     RECORD CONTAINS 400 CHARACTERS.
000940 01  REG-CSVCONV-SAI                PIC X(400).
000950
000960 WORKING-STORAGE SECTION.
000970*    STATUS DE ARQUIVO - PADRAO DE TODOS OS PROGRAMAS DO
000980*    NUCLEO FISCAL. WS-FS-ENT TAMBEM DOBRA COMO SWITCH DE
000990*    FIM DE ARQUIVO ('10') NO LACO PRINCIPAL.
001000 77  WS-FS-ENT                      PIC X(02) VALUE SPACES.
001010 77  WS-FS-SAI                      PIC X(02) VALUE SPACES.
001020*    CONTADORES DE RESUMO, IMPRESSOS EM 0900-ENCERRA.
001030 77  WS-QTDE-LINHAS-LIDAS           PIC S9(7) COMP VALUE ZERO.
001040 77  WS-QTDE-LINHAS-GRAVADAS        PIC S9(7) COMP VALUE ZERO.
001050 77  WS-QTDE-LINHAS-IGNORADAS       PIC S9(7) COMP VALUE ZERO.
001060*    PONTEIROS E CONTADORES DE CONTROLE DA QUEBRA/MONTAGEM.
001070 77  WS-POSICAO-UNSTRING            PIC S9(4) COMP VALUE 1.
001080 77  WS-NUM-CAMPOS-CAB              PIC S9(3) COMP VALUE ZERO.
001090 77  WS-NUM-CAMPOS-LINHA            PIC S9(3) COMP VALUE ZERO.
001100 77  WS-NUM-CAMPOS-SAIDA            PIC S9(3) COMP VALUE ZERO.
001110 77  WS-IND-CAMPO                   PIC S9(3) COMP VALUE ZERO.
001120 77  WS-CABECALHO-LIDO-SW           PIC X(01) VALUE 'N'.
001130     88  CABECALHO-LIDO             VALUE 'S'.
001140 77  WS-PRECISA-ASPAS-SW            PIC X(01) VALUE 'N'.
001150     88  PRECISA-ASPAS              VALUE 'S'.
001160 77  WS-COMEGO-CAMPO                PIC S9(4) COMP VALUE 1.
001170 77  WS-FIM-CAMPO                   PIC S9(4) COMP VALUE 1.
001180
001190*    DATA DE IMPLANTACAO DO PROGRAMA, MANTIDA POR HISTORICO.
001200 01  WS-DATA-CONTROLE-GRUPO.
001210     05  WS-DC-ANO                  PIC 9(04) VALUE 1994.
001220     05  WS-DC-MES                  PIC 9(02) VALUE 03.
001230     05  WS-DC-DIA                  PIC 9(02) VALUE 05.
001240 01  WS-DATA-CONTROLE REDEFINES WS-DATA-CONTROLE-GRUPO
001250                               PIC 9(08).
001260
001270*    REDEFINE USADA SO PARA REFERENCIAR A LINHA DE ENTRADA
001280*    QUANDO PRECISO, SEM CRIAR OUTRA AREA DE 400 BYTES.
001290 01  REG-CSVCONV-ENT-ECO REDEFINES REG-CSVCONV-ENT
001300                                PIC X(400).
001310
001320*    CAMPO COMO VEIO DO UNSTRING, ANTES DO TRIM DE ESPACOS -
001330*    A TABELA REDEFINE PERMITE PERCORRER BYTE A BYTE (0250).
001340 01  WS-CAMPO-BRUTO-GRUPO.
001350     05  WS-CAMPO-BRUTO             PIC X(60).
001360 01  WS-CAMPO-BRUTO-TABELA REDEFINES WS-CAMPO-BRUTO-GRUPO.
001370     05  WS-CBT-BYTE OCCURS 60 TIMES
001380                            INDEXED BY WS-IX-BRUTO
001390                            PIC X(01).
001400
001410*    CAMPO JA COM ESPACOS REMOVIDOS DAS DUAS BORDAS -
001420*    O QUE ENTRA NA TABELA DE CABECALHO OU DE VALORES.
001430 01  WS-CAMPO-TRATADO-GRUPO.
001440     05  WS-CAMPO-TRATADO           PIC X(60).
001450 01  WS-CAMPO-TRATADO-TABELA REDEFINES WS-CAMPO-TRATADO-GRUPO.
001460     05  WS-CTT-BYTE OCCURS 60 TIMES
001470                            INDEXED BY WS-IX-TRATADO
001480                            PIC X(01).
001490
001500*    NOMES DE COLUNA DO CABECALHO, JA TRATADOS - USADA SO
001510*    PARA MONTAR A LINHA DE CABECALHO DA SAIDA (0220/0225).
001520 01  WS-TABELA-CABECALHO.
001530     05  WS-CAB-OCORRENCIA OCCURS 40 TIMES
001540                            INDEXED BY WS-IX-CAB.
001550         10  WS-CAB-NOME            PIC X(60).
001560         10  FILLER                 PIC X(04).
001570
001580*    VALORES DA LINHA DE DADOS ATUAL (OU DO CABECALHO,
001590*    REAPROVEITADA VIA 0225) - RECARREGADA A CADA LINHA.
001600 01  WS-TABELA-VALORES.
001610     05  WS-VAL-OCORRENCIA OCCURS 40 TIMES
001620                            INDEXED BY WS-IX-VAL.
001630         10  WS-VAL-CAMPO           PIC X(60).
001640         10  FILLER                 PIC X(04).
001650
001660*    LINHA DE SAIDA JA MONTADA NO FORMATO PADRAO - A TABELA
001670*    REDEFINE PERMITE MONTAGEM BYTE A BYTE EM 0500.
001680 01  WS-LINHA-SAIDA-GRUPO.
001690     05  WS-LINHA-SAIDA             PIC X(400).
001700 01  WS-LINHA-SAIDA-TABELA REDEFINES WS-LINHA-SAIDA-GRUPO.
001710     05  WS-LST-BYTE OCCURS 400 TIMES
001720                            INDEXED BY WS-IX-SAIDA
001730                            PIC X(01).
001740
001750 PROCEDURE DIVISION.
001760
001770*    PARAGRAFO PRINCIPAL - ABRE OS DOIS ARQUIVOS, CONVERTE O
001780*    CABECALHO E DEPOIS CADA LINHA DE DADOS ATE O FIM DO
001790*    CSV DE ENTRADA.
001800 0000-INICIO.
001810     PERFORM 0100-ABRE-ARQUIVOS THRU 0100-EXIT.
001820     IF WS-FS-ENT NOT = '00' OR WS-FS-SAI NOT = '00'
001830        GO TO 0900-ENCERRA.
001840     PERFORM 0200-LE-CABECALHO THRU 0200-EXIT.
001850     PERFORM 0300-LE-LINHA-DADOS THRU 0300-EXIT
001860             UNTIL WS-FS-ENT = '10'.
001870     PERFORM 0900-ENCERRA THRU 0900-EXIT.
001880     STOP RUN.
001890
001900*    ABRE O CSV DE ENTRADA (JA VALIDADO) E O ARQUIVO DE
001910*    SAIDA NO FORMATO PADRAO.
001920 0100-ABRE-ARQUIVOS.
001930     OPEN INPUT CSVCONV-ENT.
001940     IF WS-FS-ENT NOT = '00'
001950        DISPLAY 'CSVCONV-COB - CSVCONV.ENT NAO ABRIU - FS='
001960                 WS-FS-ENT
001970        GO TO 0100-EXIT.
001980     OPEN OUTPUT CSVCONV-SAI.
001990     IF WS-FS-SAI NOT = '00'
002000        DISPLAY 'CSVCONV-COB - CSVCONV.SAI NAO ABRIU - FS='
002010                 WS-FS-SAI
002020        CLOSE CSVCONV-ENT.
002030 0100-EXIT.
002040     EXIT.
002050
002060*    LE A LINHA DE CABECALHO E QUEBRA POR ';' EM
002070*    WS-TABELA-CABECALHO. LINHAS EM BRANCO NA POSICAO DO
002080*    CABECALHO SAO TRATADAS COMO ARQUIVO VAZIO.
002090 0200-LE-CABECALHO.
002100     READ CSVCONV-ENT
002110          AT END
002120             MOVE '10' TO WS-FS-ENT
002130             GO TO 0200-EXIT.
002140     ADD 1 TO WS-QTDE-LINHAS-LIDAS.
002150     IF REG-CSVCONV-ENT = SPACES
002160        MOVE '10' TO WS-FS-ENT
002170        GO TO 0200-EXIT.
002180     MOVE ZERO TO WS-NUM-CAMPOS-CAB.
002190     MOVE 1 TO WS-POSICAO-UNSTRING.
002200*    QUEBRA UMA COLUNA DE CABECALHO POR VEZ E TRATA (TRIM)
002210*    ANTES DE GUARDAR NA TABELA.
002220 0210-QUEBRA-CABECALHO.
002230     IF WS-POSICAO-UNSTRING > 400 OR WS-NUM-CAMPOS-CAB > 40
002240        GO TO 0220-GRAVA-CABECALHO.
002250     ADD 1 TO WS-NUM-CAMPOS-CAB.
002260     UNSTRING REG-CSVCONV-ENT DELIMITED BY ';'
002270             INTO WS-CAMPO-BRUTO
002280             WITH POINTER WS-POSICAO-UNSTRING.
002290     PERFORM 0250-TRATA-CAMPO THRU 0250-EXIT.
002300     SET WS-IX-CAB TO WS-NUM-CAMPOS-CAB.
002310     MOVE WS-CAMPO-TRATADO TO WS-CAB-NOME (WS-IX-CAB).
002320     IF WS-POSICAO-UNSTRING < 400
002330        GO TO 0210-QUEBRA-CABECALHO.
002340*    O CABECALHO DE SAIDA E OS PROPRIOS NOMES DE COLUNA -
002350*    COPIA WS-TABELA-CABECALHO PARA WS-TABELA-VALORES PARA
002360*    REAPROVEITAR O MESMO PARAGRAFO DE MONTAGEM (0500) QUE
002370*    AS LINHAS DE DADOS USAM.
002380 0220-GRAVA-CABECALHO.
002390     MOVE WS-NUM-CAMPOS-CAB TO WS-NUM-CAMPOS-SAIDA.
002400     SET WS-IX-VAL TO 1.
002410 0225-COPIA-CAB-PARA-SAIDA.
002420     IF WS-IX-VAL > WS-NUM-CAMPOS-CAB
002430        GO TO 0230-MONTA-CABECALHO.
002440     MOVE WS-CAB-NOME (WS-IX-VAL) TO WS-VAL-CAMPO (WS-IX-VAL).
002450     SET WS-IX-VAL UP BY 1.
002460     GO TO 0225-COPIA-CAB-PARA-SAIDA.
002470 0230-MONTA-CABECALHO.
002480     PERFORM 0500-MONTA-LINHA-SAIDA THRU 0500-EXIT.
002490     MOVE 'S' TO WS-CABECALHO-LIDO-SW.
002500 0200-EXIT.
002510     EXIT.
002520
002530*    LE UMA LINHA DE DADOS, QUEBRA POR ';' EM
002540*    WS-TABELA-VALORES, PAREIA POSICIONALMENTE COM
002550*    WS-TABELA-CABECALHO ATE O MENOR DOS DOIS TAMANHOS, E
002560*    REGRAVA IMEDIATAMENTE NO FORMATO PADRAO DESTA CASA -
002570*    NAO HA CONSUMIDOR POSTERIOR DA LISTA EM MEMORIA, ENTAO
002580*    LEITURA E GRAVACAO ANDAM JUNTAS, LINHA A LINHA.
002590 0300-LE-LINHA-DADOS.
002600     READ CSVCONV-ENT
002610          AT END
002620             MOVE '10' TO WS-FS-ENT
002630             GO TO 0300-EXIT.
002640     ADD 1 TO WS-QTDE-LINHAS-LIDAS.
002650     IF REG-CSVCONV-ENT = SPACES
002660        ADD 1 TO WS-QTDE-LINHAS-IGNORADAS
002670        GO TO 0300-EXIT.
002680     MOVE ZERO TO WS-NUM-CAMPOS-LINHA.
002690     MOVE 1 TO WS-POSICAO-UNSTRING.
002700*    QUEBRA UMA COLUNA DE DADOS POR VEZ E TRATA (TRIM) ANTES
002710*    DE GUARDAR NA TABELA DE VALORES.
002720 0310-QUEBRA-LINHA.
002730     IF WS-POSICAO-UNSTRING > 400 OR WS-NUM-CAMPOS-LINHA > 40
002740        GO TO 0320-CALCULA-PAREAMENTO.
002750     ADD 1 TO WS-NUM-CAMPOS-LINHA.
002760     UNSTRING REG-CSVCONV-ENT DELIMITED BY ';'
002770             INTO WS-CAMPO-BRUTO
002780             WITH POINTER WS-POSICAO-UNSTRING.
002790     PERFORM 0250-TRATA-CAMPO THRU 0250-EXIT.
002800     SET WS-IX-VAL TO WS-NUM-CAMPOS-LINHA.
002810     MOVE WS-CAMPO-TRATADO TO WS-VAL-CAMPO (WS-IX-VAL).
002820     IF WS-POSICAO-UNSTRING < 400
002830        GO TO 0310-QUEBRA-LINHA.
002840*    LINHA MAIS CURTA QUE O CABECALHO SO GRAVA AS COLUNAS
002850*    QUE EXISTEM; LINHA MAIS LONGA TEM O EXCESSO DESCARTADO -
002860*    NUNCA GRAVA COLUNA SEM NOME NA SAIDA (VRS 1.2).
002870 0320-CALCULA-PAREAMENTO.
002880     IF WS-NUM-CAMPOS-LINHA < WS-NUM-CAMPOS-CAB
002890        MOVE WS-NUM-CAMPOS-LINHA TO WS-NUM-CAMPOS-SAIDA
002900     ELSE
002910        MOVE WS-NUM-CAMPOS-CAB TO WS-NUM-CAMPOS-SAIDA.
002920     PERFORM 0500-MONTA-LINHA-SAIDA THRU 0500-EXIT.
002930 0300-EXIT.
002940     EXIT.
002950
002960*    TIRA ESPACOS DAS DUAS BORDAS DO CAMPO BRUTO RECEBIDO DO
002970*    UNSTRING, USANDO A TABELA DE BYTES - PROCURA O PRIMEIRO
002980*    E O ULTIMO BYTE NAO-BRANCO E RECONSTROI O CAMPO ENTRE
002990*    OS DOIS.                                                     OS00-151
003000 0250-TRATA-CAMPO.
003010     MOVE SPACES TO WS-CAMPO-TRATADO.
003020     SET WS-IX-BRUTO TO 1.
003030*    ANDA DA ESQUERDA PARA A DIREITA ATE ACHAR O PRIMEIRO
003040*    BYTE NAO-BRANCO - CAMPO TODO EM BRANCO CAI DIRETO NA
003050*    SAIDA (WS-CAMPO-TRATADO JA FOI ZERADO ACIMA).
003060 0251-ACHA-INICIO.
003070     IF WS-IX-BRUTO > 60
003080        GO TO 0250-EXIT.
003090     IF WS-CBT-BYTE (WS-IX-BRUTO) NOT = SPACE
003100        GO TO 0253-ACHA-FIM.
003110     SET WS-IX-BRUTO UP BY 1.
003120     GO TO 0251-ACHA-INICIO.
003130*    A PARTIR DAQUI ANDA DA DIREITA PARA A ESQUERDA ATE ACHAR
003140*    O ULTIMO BYTE NAO-BRANCO.
003150 0253-ACHA-FIM.
003160     MOVE WS-IX-BRUTO TO WS-COMEGO-CAMPO.
003170     SET WS-IX-BRUTO TO 60.
003180 0254-ACHA-FIM-LOOP.
003190     IF WS-IX-BRUTO < WS-COMEGO-CAMPO
003200        GO TO 0250-EXIT.
003210     IF WS-CBT-BYTE (WS-IX-BRUTO) NOT = SPACE
003220        GO TO 0256-COPIA-MEIO.
003230     SET WS-IX-BRUTO DOWN BY 1.
003240     GO TO 0254-ACHA-FIM-LOOP.
003250*    COPIA OS BYTES ENTRE O INICIO ACHADO (WS-COMEGO-CAMPO) E
003260*    O FIM ACHADO (WS-IX-BRUTO), BYTE A BYTE, PELA TABELA -
003270*    EVITA MODIFICACAO DE REFERENCIA, QUE ESTE SHOP NAO USA.
003280 0256-COPIA-MEIO.
003290     MOVE WS-IX-BRUTO TO WS-FIM-CAMPO.
003300     SET WS-IX-TRATADO TO 1.
003310 0257-COPIA-MEIO-LOOP.
003320     IF WS-COMEGO-CAMPO > WS-FIM-CAMPO
003330        GO TO 0250-EXIT.
003340     MOVE WS-CBT-BYTE (WS-COMEGO-CAMPO) TO
003350          WS-CTT-BYTE (WS-IX-TRATADO).
003360     SET WS-COMEGO-CAMPO UP BY 1.
003370     SET WS-IX-TRATADO UP BY 1.
003380     GO TO 0257-COPIA-MEIO-LOOP.
003390 0250-EXIT.
003400     EXIT.
003410
003420*    MONTA A LINHA DE SAIDA A PARTIR DE WS-TABELA-VALORES,
003430*    ENVOLVENDO EM ASPAS QUALQUER CAMPO QUE CONTENHA O
003440*    DELIMITADOR ';' OU UMA ASPA, COM AS ASPAS INTERNAS
003450*    DUPLICADAS. MONTAGEM E FEITA BYTE A BYTE PELAS TABELAS
003460*    WS-CTT-BYTE (CAMPO) E WS-LST-BYTE (LINHA DE SAIDA).
003470 0500-MONTA-LINHA-SAIDA.
003480     MOVE SPACES TO WS-LINHA-SAIDA.
003490     SET WS-IX-SAIDA TO 1.
003500     SET WS-IX-VAL TO 1.
003510*    UM CAMPO POR PASSAGEM - TESTA SE PRECISA DE ASPAS ANTES
003520*    DE COPIAR OS BYTES, POIS A ABERTURA DE ASPAS FICA ANTES
003530*    DO PRIMEIRO BYTE DO CAMPO NA SAIDA.
003540 0510-MONTA-PROXIMO-CAMPO.
003550     IF WS-IX-VAL > WS-NUM-CAMPOS-SAIDA
003560        GO TO 0550-GRAVA-LINHA-SAIDA.
003570     MOVE WS-VAL-CAMPO (WS-IX-VAL) TO WS-CAMPO-TRATADO.
003580     MOVE 'N' TO WS-PRECISA-ASPAS-SW.
003590     MOVE ZERO TO WS-IND-CAMPO.
003600     INSPECT WS-CAMPO-TRATADO TALLYING WS-IND-CAMPO
003610             FOR ALL ';'.
003620     IF WS-IND-CAMPO > 0
003630        MOVE 'S' TO WS-PRECISA-ASPAS-SW.
003640     MOVE ZERO TO WS-IND-CAMPO.
003650     INSPECT WS-CAMPO-TRATADO TALLYING WS-IND-CAMPO
003660             FOR ALL '"'.
003670     IF WS-IND-CAMPO > 0
003680        MOVE 'S' TO WS-PRECISA-ASPAS-SW.
003690     IF PRECISA-ASPAS
003700        MOVE '"' TO WS-LST-BYTE (WS-IX-SAIDA)
003710        SET WS-IX-SAIDA UP BY 1.
003720     SET WS-IX-TRATADO TO 1.
003730*    COPIA BYTE A BYTE ATE ACHAR BRANCO (FIM DO CAMPO JA
003740*    TRATADO) - ASPA INTERNA E DUPLICADA ANTES DE COPIAR O
003750*    PROPRIO BYTE, PARA O ARQUIVO PODER SER RELIDO SEM
003760*    AMBIGUIDADE.
003770 0520-COPIA-CAMPO-BYTE.
003780     IF WS-IX-TRATADO > 60
003790        GO TO 0530-FECHA-ASPAS.
003800     IF WS-CTT-BYTE (WS-IX-TRATADO) = SPACE
003810        GO TO 0530-FECHA-ASPAS.
003820     IF WS-CTT-BYTE (WS-IX-TRATADO) NOT = '"'
003830        GO TO 0525-COPIA-1-BYTE.
003840     MOVE '"' TO WS-LST-BYTE (WS-IX-SAIDA).
003850     SET WS-IX-SAIDA UP BY 1.
003860 0525-COPIA-1-BYTE.
003870     MOVE WS-CTT-BYTE (WS-IX-TRATADO) TO
003880          WS-LST-BYTE (WS-IX-SAIDA).
003890     SET WS-IX-SAIDA UP BY 1.
003900     SET WS-IX-TRATADO UP BY 1.
003910     GO TO 0520-COPIA-CAMPO-BYTE.
003920 0530-FECHA-ASPAS.
003930     IF NOT PRECISA-ASPAS
003940        GO TO 0540-COLOCA-SEPARADOR.
003950     MOVE '"' TO WS-LST-BYTE (WS-IX-SAIDA).
003960     SET WS-IX-SAIDA UP BY 1.
003970*    ';' SO ENTRA ENTRE CAMPOS, NUNCA APOS O ULTIMO CAMPO
003980*    DA LINHA.
003990 0540-COLOCA-SEPARADOR.
004000     IF WS-IX-VAL NOT < WS-NUM-CAMPOS-SAIDA
004010        GO TO 0545-PROXIMO-CAMPO.
004020     MOVE ';' TO WS-LST-BYTE (WS-IX-SAIDA).
004030     SET WS-IX-SAIDA UP BY 1.
004040 0545-PROXIMO-CAMPO.
004050     SET WS-IX-VAL UP BY 1.
004060     GO TO 0510-MONTA-PROXIMO-CAMPO.
004070*    LINHA COMPLETA, GRAVA NO ARQUIVO DE SAIDA.
004080 0550-GRAVA-LINHA-SAIDA.
004090     MOVE WS-LINHA-SAIDA TO REG-CSVCONV-SAI.
004100     WRITE REG-CSVCONV-SAI.
004110     IF WS-FS-SAI NOT = '00'
004120        DISPLAY 'CSVCONV-COB - ERRO GRAVANDO CSVCONV.SAI - FS='
004130                 WS-FS-SAI
004140        GO TO 0500-EXIT.
004150     ADD 1 TO WS-QTDE-LINHAS-GRAVADAS.
004160 0500-EXIT.
004170     EXIT.
004180
004190*    FECHA OS ARQUIVOS E IMPRIME O RESUMO DA EXECUCAO NO
004200*    CONSOLE - CHAMADO TANTO NO FIM NORMAL QUANTO QUANDO
004210*    0000-INICIO DESVIA POR FALHA DE OPEN.
004220 0900-ENCERRA.
004230     CLOSE CSVCONV-ENT.
004240     CLOSE CSVCONV-SAI.
004250     DISPLAY 'CSVCONV-COB - LINHAS LIDAS .......: '
004260              WS-QTDE-LINHAS-LIDAS.
004270     DISPLAY 'CSVCONV-COB - LINHAS GRAVADAS ....: '
004280              WS-QTDE-LINHAS-GRAVADAS.
004290     DISPLAY 'CSVCONV-COB - LINHAS IGNORADAS ...: '
004300              WS-QTDE-LINHAS-IGNORADAS.
004310 0900-EXIT.
004320     EXIT.
004330
004340*    APENDICE - RESUMO DE REGRAS DE NEGOCIO
004350*
004360*    FUNCAO DESTE PROGRAMA NA CADEIA FISCAL
004370*    ------------------------------------------------
004380*    CSVCONV-COB E O SEGUNDO PASSO DA CADEIA, RODANDO SO
004390*    DEPOIS DE VALCSV-COB TER APROVADO O ARQUIVO. ELE NAO
004400*    VALIDA NADA - ASSUME QUE A ESTRUTURA (NUMERO DE
004410*    COLUNAS, PRESENCA E FORMATO DA COLUNA PRECO) JA FOI
004420*    CONFERIDA. A UNICA FUNCAO AQUI E REFORMATAR O CSV
004430*    PARA O PADRAO DESTA CASA.
004440*
004450*    O QUE E O 'FORMATO PADRAO DESTA CASA'
004460*    ------------------------------------------------
004470*    CAMPO QUE CONTIVER O DELIMITADOR ';' OU UMA ASPA (")
004480*    E ENVOLVIDO EM ASPAS DUPLAS; TODA ASPA INTERNA E
004490*    DUPLICADA (RFC-4180 SIMPLIFICADO, SEM SUPORTE A
004500*    QUEBRA DE LINHA DENTRO DO CAMPO). CAMPO SEM ESSES
004510*    CARACTERES SAI SEM ASPAS. ESPACOS NAS BORDAS DE TODO
004520*    CAMPO SAO REMOVIDOS ANTES DA GRAVACAO (TRIM NAS DUAS
004530*    PONTAS DESDE A VRS 2.2, OS00-151).
004540*
004550*    TRATAMENTO DE LINHA EM BRANCO
004560*    ------------------------------------------------
004570*    LINHA COMPLETAMENTE EM BRANCO NA POSICAO DE
004580*    CABECALHO FAZ O PROGRAMA TRATAR O ARQUIVO COMO VAZIO
004590*    (WS-FS-ENT = '10', SEM CABECALHO GRAVADO). LINHA EM
004600*    BRANCO NA POSICAO DE DADOS E SIMPLESMENTE IGNORADA
004610*    (CONTADA EM WS-QTDE-LINHAS-IGNORADAS) - NAO GERA
004620*    LINHA VAZIA NA SAIDA (VRS 1.1).
004630*
004640*    PAREAMENTO NOME/VALOR
004650*    ------------------------------------------------
004660*    A ASSOCIACAO ENTRE NOME DE COLUNA E VALOR E SO
004670*    POSICIONAL - A N-ESIMA COLUNA DO CABECALHO CASA COM A
004680*    N-ESIMA COLUNA DA LINHA DE DADOS. SE OS TAMANHOS
004690*    DIFEREM, O MENOR DOS DOIS MANDA (VRS 1.2) - ISSO
004700*    EVITA GRAVAR UM VALOR SEM NOME DE COLUNA (LINHA MAIS
004710*    LONGA QUE O CABECALHO) OU UM NOME SEM VALOR (LINHA
004720*    MAIS CURTA).
004730*
004740*    ARQUIVOS
004750*    ------------------------------------------------
004760*    CSVCONV.ENT - ENTRADA, CSV JA VALIDADO (400 BYTES)
004770*    CSVCONV.SAI - SAIDA, CSV NO FORMATO PADRAO (400 BYTES)
004780*
004790*    LIMITES DE TAMANHO
004800*    ------------------------------------------------
004810*    ATE 40 COLUNAS POR LINHA, ATE 60 BYTES POR CAMPO
004820*    (WS-CAMPO-BRUTO/WS-CAMPO-TRATADO), LINHA DE ATE 400
004830*    BYTES NA ENTRADA E NA SAIDA. CAMPO OU LINHA MAIOR QUE
004840*    ISSO E TRUNCADO PELO PROPRIO UNSTRING/TABELA, SEM
004850*    AVISO - HERDADO DO LAYOUT PADRAO DE CSV DO NUCLEO.
004860*
004870*    CONVENCAO DE NOMES DE PARAGRAFO
004880*    ------------------------------------------------
004890*    0000 - CONTROLE GERAL
004900*    0100 - ABERTURA DE ARQUIVOS
004910*    0200/0210/0220/0225/0230 - LEITURA E CONVERSAO DO
004920*                                CABECALHO
004930*    0300/0310/0320 - LEITURA E PAREAMENTO DE UMA LINHA
004940*                      DE DADOS
004950*    0250/0251/0253/0254/0256/0257 - TRIM DE ESPACOS DE
004960*                                     UM CAMPO
004970*    0500/0510/0520/0525/0530/0540/0545/0550 - MONTAGEM E
004980*                          GRAVACAO DA LINHA DE SAIDA
004990*    0900 - ENCERRAMENTO
005000*
005010*    PONTOS DE ATENCAO PARA MANUTENCAO
005020*    ------------------------------------------------
005030*    - NAO HA MODIFICACAO DE REFERENCIA NESTE FONTE -
005040*      TODO ACESSO A UM TRECHO DE CAMPO E FEITO PELAS
005050*      TABELAS REDEFINE (WS-CBT-BYTE, WS-CTT-BYTE,
005060*      WS-LST-BYTE), BYTE A BYTE, CONFORME O PADRAO DESTE
005070*      SHOP.
005080*    - QUALQUER MUDANCA NO TAMANHO MAXIMO DE CAMPO (60) OU
005090*      DE COLUNAS (40) EXIGE AJUSTAR JUNTOS WS-CAMPO-BRUTO-
005100*      TABELA, WS-CAMPO-TRATADO-TABELA, WS-TABELA-CABECALHO
005110*      E WS-TABELA-VALORES - SAO QUATRO LUGARES, NAO SO UM.
005120*    - ESTE PROGRAMA NAO CALCULA ICMS NEM QUALQUER OUTRO
005130*      VALOR FISCAL - SO REFORMATA O ARQUIVO. O CALCULO
005140*      FICA A CARGO DE ICMSOD-COB E ICMSNF-COB, RIO ABAIXO
005150*      NA CADEIA.
005160*
005170*    ESTE PROGRAMA NAO TEM TELA NEM MENU - E BATCH PURO,
005180*    RODA SOZINHO DENTRO DA CADEIA DE JOBS DO NUCLEO
005190*    FISCAL, ENTRE VALCSV-COB E OS PROGRAMAS DE CALCULO.
005200*
005210*    (OS06-110) DOCUMENTACAO REFORCADA A PARTIR DA LEITURA
005220*    DO CODIGO EXISTENTE - NAO HOUVE MUDANCA DE REGRA
005230*    FISCAL NESTA REVISAO.
005240*
005250*    ANALISTA/PROGRAMADOR RESPONSAVEL: L. AZEVEDO /
005260*    E. MOREIRA
005270*    DEPARTAMENTO: FISCAL / NUCLEO DE PROCESSAMENTO DE
005280*    DADOS - ZIPBUM
005290*
005300*    LAYOUT DE ENTRADA E SAIDA
005310*    ------------------------------------------------
005320*    OS DOIS ARQUIVOS SAO LINE SEQUENTIAL, SEM CAMPO
005330*    ESTRUTURADO EM COPYBOOK - CADA REGISTRO E UMA UNICA
005340*    LINHA DE TEXTO CSV DE ATE 400 BYTES. NAO HA FILLER
005350*    DE PREENCHIMENTO PORQUE O REGISTRO OCUPA A LINHA
005360*    INTEIRA, VARIAVEL EM CONTEUDO MAS FIXA EM TAMANHO
005370*    MAXIMO.
005380*
005390*    ORDEM DE PROCESSAMENTO DAS COLUNAS
005400*    ------------------------------------------------
005410*    A ORDEM DE SAIDA E A MESMA ORDEM DO CABECALHO DE
005420*    ENTRADA - ESTE PROGRAMA NAO REORDENA NEM RENOMEIA
005430*    COLUNAS, SO REFORMATA VALORES QUE PRECISAM DE ASPAS.
005440*
005450*    HISTORICO DE INCIDENTES RELEVANTES
005460*    ------------------------------------------------
005470*    ANTES DA VRS 2.2 (OS00-151) O TRIM SO REMOVIA ESPACOS
005480*    A DIREITA DO CAMPO, DEIXANDO ESPACO A ESQUERDA QUANDO
005490*    O FORNECEDOR DIGITAVA ' VALOR' COM ESPACO APOS O
005500*    DELIMITADOR - ISSO CAUSAVA FALHA DE COMPARACAO EM
005510*    JOBS SEGUINTES QUE ESPERAVAM O CAMPO SEM ESPACO EM
005520*    NENHUMA DAS BORDAS.
005530*
005540*    RELACAO COM OS DEMAIS PROGRAMAS DO NUCLEO FISCAL
005550*    ------------------------------------------------
005560*    CSVCONV-COB NAO CHAMA NEM E CHAMADO POR OUTRO
005570*    PROGRAMA - A ORQUESTRACAO (RODAR VALCSV-COB, DEPOIS
005580*    CSVCONV-COB, DEPOIS OS PROGRAMAS DE CALCULO) FICA
005590*    TODA NA JCL DE PRODUCAO, FORA DESTE FONTE.
005600*
005610*    RESPONSABILIDADE DE CADA CAMPO DE CONTROLE
005620*    ------------------------------------------------
005630*    WS-CABECALHO-LIDO-SW NAO E TESTADO EM NENHUM LUGAR
005640*    DESTE FONTE HOJE - FICA RESERVADO PARA UMA FUTURA
005650*    VALIDACAO DE 'CABECALHO PRECISA VIR ANTES DE DADOS',
005660*    QUE HOJE E GARANTIDA PELA ORDEM DE CHAMADA DOS
005670*    PARAGRAFOS (0200 SEMPRE ANTES DO LACO DE 0300).
005680*
005690*    WS-PRECISA-ASPAS-SW E RECALCULADO PARA CADA CAMPO EM
005700*    0510, TESTANDO A PRESENCA DE ';' OU '"' NO CAMPO JA
005710*    TRATADO - NUNCA PERSISTE ENTRE CAMPOS DIFERENTES.
005720*
005730*    WS-COMEGO-CAMPO E WS-FIM-CAMPO SAO REUTILIZADOS A
005740*    CADA CHAMADA DE 0250-TRATA-CAMPO, UM PAR POR CAMPO -
005750*    NAO GUARDAM HISTORICO DE CAMPOS ANTERIORES.
005760*
005770*    ESTE FONTE NAO GRAVA LOG EM ARQUIVO SEPARADO - OS
005780*    DISPLAYS DE ERRO DE GRAVACAO VAO SO PARA O
005790*    CONSOLE/JOBLOG.
005800*
005810*    QUALQUER DUVIDA SOBRE ESTE FONTE, CONSULTAR PRIMEIRO O
005820*    QUADRO DE ALTERACOES NO CABECALHO ANTES DE MEXER NA
005830*    LOGICA - MUITA COISA AQUI FOI AJUSTADA A DEDO PARA
005840*    CASOS REAIS DE FORNECEDOR.
005850*
005860*    ARQUIVOS-FONTE RELACIONADOS: VALCSV-COB, ICMSOD-COB,
005870*    ICMSNF-COB - CONSULTAR OS RESPECTIVOS APENDICES PARA
005880*    O RESTANTE DA CADEIA FISCAL.
005890*
005900*    NENHUMA MUDANCA DE REGRA FISCAL FOI FEITA NESTA
005910*    REVISAO - SOMENTE DOCUMENTACAO, CONFORME O QUADRO DE
005920*    ALTERACOES ACIMA.
005930*
005940*    ESTE FONTE NAO ALTERA NEM CRIA O ARQUIVO CSVCONV.ENT -
005950*    ELE SO LE E REGRAVA. O ARQUIVO ORIGINAL CONTINUA
005960*    DISPONIVEL PARA CONFERENCIA ATE A LIMPEZA DE PERIODO
005970*    DA JCL.
005980*
005990*    ANALISTA/PROGRAMADOR ORIGINAL: L. AZEVEDO - VRS 1.0 A
006000*    1.3. MANUTENCOES POSTERIORES POR E. MOREIRA (VRS 1.2
006010*    EM DIANTE, ROTINA DE ASPAS) E PELA EQUIPE DO NUCLEO
006020*    (ADEQUACAO ANO 2000, PADRONIZACAO DE CPD).
006030*
006040*    FIM DA DOCUMENTACAO DESTE FONTE. QUALQUER ALTERACAO
006050*    FUTURA DEVE ENTRAR NO QUADRO DE ALTERACOES DO
006060*    CABECALHO, NUNCA SUBSTITUIR UMA ENTRADA EXISTENTE.
006070*
006080*    ESTE PROGRAMA NAO INTERAGE COM BANCO DE DADOS NEM
006090*    COM DISPOSITIVO DE ENTRADA INTERATIVA - E BATCH PURO
006100*    DE PONTA A PONTA.
006110*
006120*    NADA NESTE FONTE CALCULA VALOR FISCAL - ISSO E FEITO
006130*    RIO ABAIXO, POR ICMSOD-COB E ICMSNF-COB.
006140*
006150*    QUADRO DE ALTERACOES REVISADO EM 01/09/2006 (OS06-110).
006160*
006170*    -- FIM DO FONTE CSVCONV-COB --
