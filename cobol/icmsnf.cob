000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. ICMSNF-COB.
000120 AUTHOR. E. MOREIRA.
000130 INSTALLATION. ZIPBUM - NUCLEO DE PROCESSAMENTO DE DADOS.
000140 DATE-WRITTEN. 03/09/1989.
000150 DATE-COMPILED.
000160 SECURITY. USO INTERNO - DEPARTAMENTO FISCAL.
000170*    ANALISTA       : E. MOREIRA
000180*    PROGRAMADOR(A) : E. MOREIRA / L. AZEVEDO
000190*    FINALIDADE     : CALCULA O ICMS DA NOTA FISCAL (VALOR
000200*                     UNITARIO X QUANTIDADE X ALIQUOTA POR UF
000210*                     DE DESTINO), O PERCENTUAL DE DESCONTO
000220*                     ENTRE PRECO BASE E PRECO NEGOCIADO, E O
000230*                     PRECO UNITARIO APOS DESCONTO DE VOLUME.
000240*                     TRES LOTES INDEPENDENTES, TRES PARES DE
000250*                     ARQUIVO, UM UNICO JOB.
000260*    VRS         DATA           DESCRICAO
000270*    1.0         03/09/1989     IMPLANTACAO INICIAL - APENAS      OS89-233
000280*                               O CALCULO DO ICMS DA NOTA
000290*    1.1         17/01/1990     INCLUIDA ROTINA DE DESCONTO       OS90-004
000300*                               PERCENTUAL (BASE X ATUAL)
000310*    1.2         22/05/1991     INCLUIDA ROTINA DE DESCONTO DE    OS91-057
000320*                               VOLUME (FATOR DE DESCONTO)
000330*    1.3         11/10/1992     CORRIGIDO ARREDONDAMENTO DO
000340*                               PERCENTUAL DE DESCONTO - ERA
000350*                               UMA UNICA CONTA, PASSOU A DUAS    OS92-118
000360*                               CASAS COM 4 DECIMAIS NO MEIO
000370*    1.4         30/03/1994     GUARDA DE VALOR/QUANTIDADE <= 0
000380*                               NA ROTINA DE ICMS DA NOTA
000390*    1.5         08/08/1995     INCLUIDA UF SC E RS NA TABELA
000400*                               DE ALIQUOTAS (ANTES CAIAM NO      OS95-166
000410*                               DEFAULT)
000420*    1.6         19/02/1997     PADRONIZADA MAIUSCULIZACAO DA
000430*                               UF DE DESTINO ANTES DA BUSCA
000440*    2.0         21/12/1998     ADEQUACAO ANO 2000 - REVISADOS    OS98-281
000450*                               OS CAMPOS DE CONTROLE DE LOTE
000460*    2.1         09/02/1999     TESTE VIRADA DE SEGURANCA -
000470*                               SEM ALTERACAO DE REGRA FISCAL
000480*    2.2         14/06/2000     DF PASSA A CONSTAR NA TABELA
000490*                               DE ALIQUOTAS (ANTES 17% DEFAULT   OS00-098
000500*    2.3         25/09/2002     REVISADA REGRA DE DESCONTO -
000510*                               PRECO ATUAL MAIOR QUE O BASE E
000520*                               VALIDO (ACRESCIMO, NAO ERRO)      OS02-140
000530*    2.4         03/05/2005     REVISAO GERAL DE COMENTARIOS -
000540*                               SEM MUDANCA DE CODIGO
000550*    2.5         22/08/2006     INCLUIDA SPECIAL-NAMES -          OS06-091
000560*                               PADRONIZACAO DE CPD, SEM
000570*                               MUDANCA DE REGRA FISCAL
000580*    2.6         29/08/2006     CORRIGIDOS RECORD CONTAINS DE     OS06-104
000590*                               ICMSNF.SAI (CONSTAVA 33, SOMA
000600*                               CORRETA E 39) E DESCVOL.ENT
000610*                               (CONSTAVA 15, SOMA CORRETA E 14)
000620*    2.7         01/09/2006     INCLUIDO FILLER DE FECHAMENTO     OS06-110
000630*                               EM ICMSNF.ENT, DESCPRC.ENT,
000640*                               DESCPRC.SAI, DESCVOL.ENT E
000650*                               DESCVOL.SAI - PADRONIZACAO DE
000660*                               LAYOUT, SEM MUDANCA DE REGRA
000670*    2.8         01/09/2006     REFORCADA DOCUMENTACAO INTERNA    OS06-110
000680*                               DO PROGRAMA - COMENTARIOS DE
000690*                               SECTION, PARAGRAFO E CAMPO
000700*                               PARA FACILITAR MANUTENCAO
000710*                               FUTURA POR OUTRO PROGRAMADOR -
000720*                               SEM MUDANCA DE REGRA FISCAL
000730*
000740*    NOTA DE MANUTENCAO - ESTE PROGRAMA RODA OS TRES LOTES EM
000750*    UM UNICO STEP DE JCL PARA ECONOMIZAR ABERTURA DE JOB NO
000760*    MAINFRAME. NAO DIVIDIR EM TRES PROGRAMAS SEPARADOS SEM
000770*    ANTES CONSULTAR O NUCLEO - A OPERACAO DEPENDE DA ORDEM
000780*    FIXA DOS TRES LOTES NO LOG DE EXECUCAO DIARIO.
000790*
000800*    PREFIXOS DE CAMPO USADOS NESTE FONTE:
000810*      NF-  CAMPOS DO LOTE 1 (ICMS DA NOTA FISCAL)
000820*      DP-  CAMPOS DO LOTE 2 (DESCONTO PERCENTUAL DE PRECO)
000830*      DV-  CAMPOS DO LOTE 3 (DESCONTO DE VOLUME)
000840*      WS-  AREA DE TRABALHO, NAO GRAVADA EM ARQUIVO
000850*    NUMERACAO DE PARAGRAFO: 0000 CONTROLE GERAL, 01XX/02XX/
000860*    03XX UM POR LOTE, 09XX ENCERRAMENTO - PADRAO DO NUCLEO
000870*    PARA PROGRAMAS BATCH DE MULTIPLOS ARQUIVOS.
000880*
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER. IBM-PC.
000920 OBJECT-COMPUTER. IBM-PC.
000930*    CLASSE-DIGITO NAO E USADA NO CALCULO EM SI - FICA DE
000940*    RESERVA PARA UMA FUTURA CRITICA DE CAMPO NUMERICO
000950*    DIGITADO, PADRAO DE OUTROS PROGRAMAS DO NUCLEO.
000960 SPECIAL-NAMES.
000970     CLASS CLASSE-DIGITO IS '0' THRU '9'.
000980 INPUT-OUTPUT SECTION.
000990 FILE-CONTROL.
001000*    PAR DE ARQUIVOS DO LOTE 1 - CALCULO DE ICMS DA NOTA.
001010     SELECT ICMSNF-ENT ASSIGN TO DISK
001020                 ORGANIZATION LINE SEQUENTIAL
001030                 ACCESS MODE SEQUENTIAL
001040                 FILE STATUS WS-FS-NF-ENT.
001050
001060     SELECT ICMSNF-SAI ASSIGN TO DISK
001070                 ORGANIZATION LINE SEQUENTIAL
001080                 ACCESS MODE SEQUENTIAL
001090                 FILE STATUS WS-FS-NF-SAI.
001100
001110*    PAR DE ARQUIVOS DO LOTE 2 - DESCONTO PERCENTUAL ENTRE
001120*    PRECO BASE E PRECO ATUAL NEGOCIADO.
001130     SELECT DESCPRC-ENT ASSIGN TO DISK
001140                 ORGANIZATION LINE SEQUENTIAL
001150                 ACCESS MODE SEQUENTIAL
001160                 FILE STATUS WS-FS-DP-ENT.
001170
001180     SELECT DESCPRC-SAI ASSIGN TO DISK
001190                 ORGANIZATION LINE SEQUENTIAL
001200                 ACCESS MODE SEQUENTIAL
001210                 FILE STATUS WS-FS-DP-SAI.
001220
001230*    PAR DE ARQUIVOS DO LOTE 3 - DESCONTO DE VOLUME SOBRE O
001240*    VALOR UNITARIO BASE.
001250     SELECT DESCVOL-ENT ASSIGN TO DISK
001260                 ORGANIZATION LINE SEQUENTIAL
001270                 ACCESS MODE SEQUENTIAL
001280                 FILE STATUS WS-FS-DV-ENT.
001290
001300     SELECT DESCVOL-SAI ASSIGN TO DISK
001310                 ORGANIZATION LINE SEQUENTIAL
001320                 ACCESS MODE SEQUENTIAL
001330                 FILE STATUS WS-FS-DV-SAI.
001340
001350 DATA DIVISION.
001360 FILE SECTION.
001370*    REGISTRO DE ENTRADA DO LOTE 1 - UM PEDIDO DE CALCULO DE
001380*    ICMS POR NOTA FISCAL. VALOR UNITARIO E QUANTIDADE VEM
001390*    DO FATURAMENTO, A ALIQUOTA E ACHADA PELA UF DE DESTINO.
001400 FD  ICMSNF-ENT
001410     LABEL RECORD STANDARD
001420     VALUE OF FILE-ID 'ICMSNF.ENT'
001430     RECORD CONTAINS 17 CHARACTERS.
001440 01  REG-ICMSNF-ENT.
001450*        UF DE DESTINO DA MERCADORIA - CHAVE DE BUSCA NA
001460*        TABELA FIXA DE 0120-BUSCA-ALIQUOTA-NF.
001470     05  NF-UF-DESTINO              PIC X(02).
001480     05  NF-VALOR-UNITARIO          PIC S9(7)V99.
001490     05  NF-QUANTIDADE              PIC S9(5).
001500     05  FILLER                     PIC X(01).
001510
001520*    REGISTRO DE SAIDA DO LOTE 1 - SUBTOTAL, ALIQUOTA
001530*    APLICADA, VALOR DO ICMS E TOTAL DA NOTA, NESTA ORDEM.
001540 FD  ICMSNF-SAI
001550     LABEL RECORD STANDARD
001560     VALUE OF FILE-ID 'ICMSNF.SAI'
001570     RECORD CONTAINS 39 CHARACTERS.
001580 01  REG-ICMSNF-SAI.
001590     05  NF-VALOR-SUBTOTAL          PIC S9(9)V99.
001600*        ALIQUOTA EFETIVAMENTE USADA NO CALCULO - GRAVADA
001610*        PARA CONFERENCIA POSTERIOR PELA FISCALIZACAO.
001620     05  NF-ALIQUOTA-ICMS           PIC S9V9999.
001630     05  NF-VALOR-ICMS              PIC S9(9)V99.
001640     05  NF-VALOR-TOTAL             PIC S9(9)V99.
001650     05  FILLER                     PIC X(01).
001660
001670*    REGISTRO DE ENTRADA DO LOTE 2 - PAR DE PRECOS (BASE X
001680*    NEGOCIADO) DE UM ITEM, PARA CALCULO DO DESCONTO EM %.
001690 FD  DESCPRC-ENT
001700     LABEL RECORD STANDARD
001710     VALUE OF FILE-ID 'DESCPRC.ENT'
001720     RECORD CONTAINS 23 CHARACTERS.
001730 01  REG-DESCPRC-ENT.
001740     05  DP-PRECO-BASE              PIC S9(9)V99.
001750     05  DP-PRECO-ATUAL             PIC S9(9)V99.
001760     05  FILLER                     PIC X(01).
001770
001780*    REGISTRO DE SAIDA DO LOTE 2 - PERCENTUAL DE DESCONTO
001790*    JA CALCULADO, PRONTO PARA O RELATORIO COMERCIAL.
001800 FD  DESCPRC-SAI
001810     LABEL RECORD STANDARD
001820     VALUE OF FILE-ID 'DESCPRC.SAI'
001830     RECORD CONTAINS 06 CHARACTERS.
001840 01  REG-DESCPRC-SAI.
001850     05  DP-PERCENTUAL-DESCONTO     PIC S9(3)V99.
001860     05  FILLER                     PIC X(01).
001870
001880*    REGISTRO DE ENTRADA DO LOTE 3 - VALOR UNITARIO BASE E
001890*    FATOR DE DESCONTO DE VOLUME (FRACAO, NAO PERCENTUAL).
001900 FD  DESCVOL-ENT
001910     LABEL RECORD STANDARD
001920     VALUE OF FILE-ID 'DESCVOL.ENT'
001930     RECORD CONTAINS 15 CHARACTERS.
001940 01  REG-DESCVOL-ENT.
001950     05  DV-VALOR-UNITARIO-BASE     PIC S9(7)V99.
001960*        FRACAO DE DESCONTO, EX: 0,1000 = 10% - NAO E UM
001970*        PERCENTUAL PRONTO, USADO DIRETO NA MULTIPLICACAO.
001980     05  DV-FATOR-DESCONTO          PIC S9V9999.
001990     05  FILLER                     PIC X(01).
002000
002010*    REGISTRO DE SAIDA DO LOTE 3 - VALOR UNITARIO JA COM O
002020*    DESCONTO DE VOLUME APLICADO.
002030 FD  DESCVOL-SAI
002040     LABEL RECORD STANDARD
002050     VALUE OF FILE-ID 'DESCVOL.SAI'
002060     RECORD CONTAINS 10 CHARACTERS.
002070 01  REG-DESCVOL-SAI.
002080     05  DV-NOVO-VALOR-UNITARIO     PIC S9(7)V99.
002090     05  FILLER                     PIC X(01).
002100
002110 WORKING-STORAGE SECTION.
002120*    STATUS DE ARQUIVO DOS TRES PARES DE ENTRADA/SAIDA - UM
002130*    POR LOTE, NA MESMA ORDEM DAS SECTION SELECT ACIMA.
002140 77  WS-FS-NF-ENT                   PIC X(02) VALUE SPACES.
002150 77  WS-FS-NF-SAI                   PIC X(02) VALUE SPACES.
002160 77  WS-FS-DP-ENT                   PIC X(02) VALUE SPACES.
002170 77  WS-FS-DP-SAI                   PIC X(02) VALUE SPACES.
002180 77  WS-FS-DV-ENT                   PIC X(02) VALUE SPACES.
002190 77  WS-FS-DV-SAI                   PIC X(02) VALUE SPACES.
002200*    CONTADORES DE VOLUME PARA O RESUMO DE 0900-ENCERRA -
002210*    COMP PORQUE SAO INCREMENTADOS A CADA REGISTRO LIDO.
002220 77  WS-QTDE-NF-LIDOS               PIC S9(7) COMP VALUE ZERO.
002230 77  WS-QTDE-NF-GRAVADOS            PIC S9(7) COMP VALUE ZERO.
002240 77  WS-QTDE-DP-LIDOS               PIC S9(7) COMP VALUE ZERO.
002250 77  WS-QTDE-DV-LIDOS               PIC S9(7) COMP VALUE ZERO.
002260
002270*    UF DE DESTINO EM CAIXA ALTA, PRONTA PARA COMPARAR COM A
002280*    TABELA DE 0120-BUSCA-ALIQUOTA-NF - A ENTRADA PODE VIR
002290*    EM MINUSCULO DE OUTRO SISTEMA DE FATURAMENTO.
002300 01  WS-UF-DESTINO-GRUPO.
002310     05  WS-UF-DESTINO              PIC X(02).
002320*    VISAO BYTE-A-BYTE MANTIDA PARA CONFERENCIA EM DUMP,
002330*    NAO USADA NO FLUXO NORMAL DO PROGRAMA.
002340 01  WS-UF-DESTINO-R REDEFINES WS-UF-DESTINO-GRUPO.
002350     05  WS-UF-DESTINO-BYTES        PIC X(02).
002360
002370*    DATA DE ESCRITA DO PROGRAMA GUARDADA POR TRADICAO -
002380*    CADA CAMPO SEPARADO PERMITE VALIDACAO DE ANO 4 DIGITOS
002390*    DESDE A ADEQUACAO DE VIRADA DE SECULO (VER VRS 2.0).
002400 01  WS-LOTE-CONTROLE-GRUPO.
002410     05  WS-LC-ANO                  PIC 9(04) VALUE 1989.
002420     05  WS-LC-MES                  PIC 9(02) VALUE 09.
002430     05  WS-LC-DIA                  PIC 9(02) VALUE 03.
002440*    VISAO NUMERICA UNICA DA DATA ACIMA, USADA SO EM
002450*    LISTAGENS DE CONFERENCIA MANUAL DO CPD.
002460 01  WS-LOTE-CONTROLE REDEFINES WS-LOTE-CONTROLE-GRUPO
002470                               PIC 9(08).
002480
002490*    ALIQUOTA CORRENTE DO LOTE 1, ACHADA EM
002500*    0120-BUSCA-ALIQUOTA-NF PARA A UF DA NOTA EM PROCESSO.
002510 01  WS-ALIQUOTA-NF-GRUPO.
002520     05  WS-ALIQUOTA-NF             PIC S9V9999 VALUE ZERO.
002530*    VISAO POR DIGITO, RESERVADA PARA CONFERENCIA MANUAL -
002540*    NAO PARTICIPA DO CALCULO CORRENTE.
002550 01  WS-ALIQUOTA-NF-DIGITOS REDEFINES WS-ALIQUOTA-NF-GRUPO.
002560     05  WS-ALIQ-NF-INTEIRO         PIC S9.
002570     05  WS-ALIQ-NF-DECIMAL         PIC 9(04).
002580
002590*    AREA DE TRABALHO DO CALCULO DE DESCONTO PERCENTUAL DO
002600*    LOTE 2 - VER O COMENTARIO DE 0200-PROCESSA-DESCONTO
002610*    SOBRE POR QUE O CALCULO E FEITO EM DUAS ETAPAS.
002620 01  WS-CALC-PERCENTUAL.
002630     05  WS-DIFERENCA               PIC S9(9)V99   VALUE ZERO.
002640     05  WS-RAZAO-4-DEC             PIC S9V9999    VALUE ZERO.
002650     05  WS-PERC-BRUTO              PIC S9(5)V9999 VALUE ZERO.
002660
002670*    AREA DE TRABALHO DO LOTE 3 - COMPLEMENTO DO FATOR DE
002680*    DESCONTO (1 - FATOR), MULTIPLICADO PELO VALOR BASE.
002690 01  WS-DESC-VOLUME-CALC.
002700     05  WS-FATOR-COMPLEMENTO       PIC S9V9999    VALUE ZERO.
002710
002720*    CONTADOR FIXO DE LOTES PROCESSADOS NO JOB - SEMPRE 3,
002730*    SOMADO UMA VEZ POR LOTE EM 0900-ENCERRA PARA O
002740*    OPERADOR CONFERIR QUE OS TRES RODARAM.
002750 01  WS-CONTADORES-JOB.
002760     05  WS-QTDE-TOTAL-LOTES        PIC S9(3) COMP VALUE ZERO.
002770*    VISAO DISPLAY DO CONTADOR ACIMA - COMP NAO IMPRIME
002780*    DIRETO NO DISPLAY EM TODA PLATAFORMA DO CPD.
002790 01  WS-CONTADORES-JOB-R REDEFINES WS-CONTADORES-JOB.
002800     05  WS-QTDE-TOTAL-LOTES-DISP   PIC S9(3).
002810
002820 PROCEDURE DIVISION.
002830
002840 0000-INICIO.
002850*        OS TRES LOTES SAO INDEPENDENTES ENTRE SI - UM NAO
002860*        LE SAIDA DO OUTRO. RODAM NESTA ORDEM SO PORQUE E A
002870*        ORDEM HISTORICA DE IMPLANTACAO DO PROGRAMA.
002880     PERFORM 0100-PROCESSA-ICMS-NF THRU 0100-EXIT.
002890     PERFORM 0200-PROCESSA-DESCONTO THRU 0200-EXIT.
002900     PERFORM 0300-PROCESSA-DESC-VOLUME THRU 0300-EXIT.
002910     PERFORM 0900-ENCERRA THRU 0900-EXIT.
002920     STOP RUN.
002930
002940*    LOTE 1 - CALCULO DE ICMS DA NOTA FISCAL (SUBTOTAL, TAXA,
002950*    TOTAL) POR UF DE DESTINO. TABELA PROPRIA, INDEPENDENTE
002960*    DA TABELA ORIGEM_DESTINO DE ICMSOD-COB - NAO FUNDIR.
002970 0100-PROCESSA-ICMS-NF.
002980*        SE O ARQUIVO DE ENTRADA DO LOTE NAO ABRIR, PULA O
002990*        LOTE INTEIRO VIA GO TO PARA 0100-EXIT - NAO ABORTA
003000*        O JOB, POIS OS OUTROS DOIS LOTES SAO INDEPENDENTES.
003010     OPEN INPUT ICMSNF-ENT.
003020     IF WS-FS-NF-ENT NOT = '00'
003030        DISPLAY 'ICMSNF-COB - ICMSNF.ENT NAO ABRIU - FS='
003040                 WS-FS-NF-ENT
003050        GO TO 0100-EXIT.
003060     OPEN OUTPUT ICMSNF-SAI.
003070*        SE A SAIDA NAO ABRIR, FECHA A ENTRADA JA ABERTA
003080*        ANTES DE PULAR O LOTE - EVITA ARQUIVO PRESO NO JOB.
003090     IF WS-FS-NF-SAI NOT = '00'
003100        DISPLAY 'ICMSNF-COB - ICMSNF.SAI NAO ABRIU - FS='
003110                 WS-FS-NF-SAI
003120        CLOSE ICMSNF-ENT
003130        GO TO 0100-EXIT.
003140     READ ICMSNF-ENT
003150          AT END MOVE '10' TO WS-FS-NF-ENT.
003160 0110-LE-PROXIMO-NF.
003170*        LACO PRINCIPAL DO LOTE 1 - LE ATE FIM DE ARQUIVO,
003180*        DESVIANDO PARA O FECHAMENTO QUANDO ACABAR.
003190     IF WS-FS-NF-ENT = '10'
003200        GO TO 0190-FECHA-NF.
003210     ADD 1 TO WS-QTDE-NF-LIDOS.
003220     MOVE NF-UF-DESTINO TO WS-UF-DESTINO.
003230*        MAIUSCULIZA A UF ANTES DE COMPARAR COM A TABELA DE
003240*        0120 - ENTRADA PODE VIR EM MINUSCULO DO FATURAMENTO.
003250     INSPECT WS-UF-DESTINO CONVERTING
003260             'abcdefghijklmnopqrstuvwxyz'
003270          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
003280*        VALOR OU QUANTIDADE ZERADOS OU NEGATIVOS NAO GERAM
003290*        ICMS - GRAVA REGISTRO ZERADO EM VEZ DE REJEITAR,
003300*        POIS A NOTA PODE SER SO DE DEVOLUCAO/BONIFICACAO.
003310     IF NF-VALOR-UNITARIO NOT > ZERO OR NF-QUANTIDADE NOT > ZERO
003320        MOVE ZERO TO NF-VALOR-SUBTOTAL
003330        MOVE ZERO TO NF-ALIQUOTA-ICMS
003340        MOVE ZERO TO NF-VALOR-ICMS
003350        MOVE ZERO TO NF-VALOR-TOTAL
003360        GO TO 0150-GRAVA-NF.
003370     PERFORM 0120-BUSCA-ALIQUOTA-NF THRU 0120-EXIT.
003380*        SUBTOTAL = VALOR UNITARIO X QUANTIDADE, ANTES DE
003390*        QUALQUER IMPOSTO.
003400     MULTIPLY NF-VALOR-UNITARIO BY NF-QUANTIDADE
003410             GIVING NF-VALOR-SUBTOTAL.
003420     MOVE WS-ALIQUOTA-NF TO NF-ALIQUOTA-ICMS.
003430*        ICMS = SUBTOTAL X ALIQUOTA DA UF DE DESTINO,
003440*        ARREDONDADO A 2 CASAS COMO EXIGE A LEGISLACAO.
003450     MULTIPLY NF-VALOR-SUBTOTAL BY WS-ALIQUOTA-NF
003460             GIVING NF-VALOR-ICMS ROUNDED.
003470*        TOTAL DA NOTA = SUBTOTAL + ICMS.
003480     ADD NF-VALOR-SUBTOTAL NF-VALOR-ICMS
003490             GIVING NF-VALOR-TOTAL ROUNDED.
003500 0150-GRAVA-NF.
003510     WRITE REG-ICMSNF-SAI.
003520*        ERRO DE GRAVACAO FECHA O LOTE NA HORA - NAO ADIANTA
003530*        CONTINUAR LENDO SE A SAIDA JA ESTA COMPROMETIDA.
003540     IF WS-FS-NF-SAI NOT = '00'
003550        DISPLAY 'ICMSNF-COB - ERRO GRAVANDO ICMSNF.SAI - FS='
003560                 WS-FS-NF-SAI
003570        GO TO 0190-FECHA-NF.
003580     ADD 1 TO WS-QTDE-NF-GRAVADOS.
003590     READ ICMSNF-ENT
003600          AT END MOVE '10' TO WS-FS-NF-ENT.
003610     GO TO 0110-LE-PROXIMO-NF.
003620 0190-FECHA-NF.
003630*        FECHAMENTO NORMAL (OU POR ERRO) DO LOTE 1 - SEMPRE
003640*        FECHA OS DOIS ARQUIVOS ANTES DE PASSAR AO LOTE 2.
003650     CLOSE ICMSNF-ENT.
003660     CLOSE ICMSNF-SAI.
003670 0100-EXIT.
003680     EXIT.
003690
003700*    TABELA FIXA DE ALIQUOTAS POR UF DE DESTINO - 7 UF
003710*    CADASTRADAS, DEFAULT 17% PARA UF NAO LISTADA.
003720 0120-BUSCA-ALIQUOTA-NF.
003730*        SUDESTE (SP/RJ/MG) NA ALIQUOTA CHEIA DE 18%.
003740     IF WS-UF-DESTINO = 'SP'
003750        MOVE 0.18 TO WS-ALIQUOTA-NF
003760        GO TO 0120-EXIT.
003770     IF WS-UF-DESTINO = 'RJ'
003780        MOVE 0.18 TO WS-ALIQUOTA-NF
003790        GO TO 0120-EXIT.
003800     IF WS-UF-DESTINO = 'MG'
003810        MOVE 0.18 TO WS-ALIQUOTA-NF
003820        GO TO 0120-EXIT.
003830*        SUL (SC/RS) EM 12% - ANTES DA OS95-166 CAIAM NO
003840*        DEFAULT DE 17%, O QUE ESTAVA ERRADO PARA ESSAS UF.
003850     IF WS-UF-DESTINO = 'SC'
003860        MOVE 0.12 TO WS-ALIQUOTA-NF                               OS95-166
003870        GO TO 0120-EXIT.
003880     IF WS-UF-DESTINO = 'RS'
003890        MOVE 0.12 TO WS-ALIQUOTA-NF                               OS95-166
003900        GO TO 0120-EXIT.
003910     IF WS-UF-DESTINO = 'BA'
003920        MOVE 0.17 TO WS-ALIQUOTA-NF
003930        GO TO 0120-EXIT.
003940*        DF INCLUIDA EM 2000 - ANTES CAIA NO DEFAULT DE 17%,
003950*        MAS A ALIQUOTA CORRETA PARA O DISTRITO FEDERAL E 18%.
003960     IF WS-UF-DESTINO = 'DF'
003970        MOVE 0.18 TO WS-ALIQUOTA-NF                               OS00-098
003980        GO TO 0120-EXIT.
003990*        NENHUMA UF DA TABELA BATEU - ASSUME O DEFAULT DE
004000*        17%, USADO PARA AS DEMAIS UF NAO CADASTRADAS.
004010     MOVE 0.17 TO WS-ALIQUOTA-NF.
004020 0120-EXIT.
004030     EXIT.
004040
004050*    LOTE 2 - PERCENTUAL DE DESCONTO ENTRE PRECO BASE E PRECO
004060*    NEGOCIADO. O CALCULO E FEITO EM DUAS ETAPAS - A RAZAO
004070*    (BASE-ATUAL)/BASE E ARREDONDADA A 4 CASAS, SO DEPOIS
004080*    MULTIPLICADA POR 100 E ARREDONDADA A 2 CASAS. NAO
004090*    SIMPLIFICAR PARA UMA UNICA CONTA - MUDA O ULTIMO
004100*    DIGITO EM CASOS DE ARREDONDAMENTO LIMITE.                    OS92-118
004110 0200-PROCESSA-DESCONTO.
004120*        MESMO PADRAO DE ABERTURA DO LOTE 1 - SE UM ARQUIVO
004130*        NAO ABRIR, PULA O LOTE INTEIRO SEM ABORTAR O JOB.
004140     OPEN INPUT DESCPRC-ENT.
004150     IF WS-FS-DP-ENT NOT = '00'
004160        DISPLAY 'ICMSNF-COB - DESCPRC.ENT NAO ABRIU - FS='
004170                 WS-FS-DP-ENT
004180        GO TO 0200-EXIT.
004190     OPEN OUTPUT DESCPRC-SAI.
004200     IF WS-FS-DP-SAI NOT = '00'
004210        DISPLAY 'ICMSNF-COB - DESCPRC.SAI NAO ABRIU - FS='
004220                 WS-FS-DP-SAI
004230        CLOSE DESCPRC-ENT
004240        GO TO 0200-EXIT.
004250     READ DESCPRC-ENT
004260          AT END MOVE '10' TO WS-FS-DP-ENT.
004270 0210-LE-PROXIMO-DP.
004280     IF WS-FS-DP-ENT = '10'
004290        GO TO 0290-FECHA-DP.
004300     ADD 1 TO WS-QTDE-DP-LIDOS.
004310*        PRECO BASE ZERADO NAO PERMITE DIVIDIR - GRAVA
004320*        DESCONTO ZERO EM VEZ DE TENTAR A CONTA.
004330     IF DP-PRECO-BASE NOT > ZERO
004340        MOVE ZERO TO DP-PERCENTUAL-DESCONTO
004350        GO TO 0250-GRAVA-DP.
004360*    PRECO ATUAL MAIOR QUE O BASE E VALIDO - RESULTADO
004370*    NEGATIVO REPRESENTA ACRESCIMO, NAO E ERRO.                   OS02-140
004380*        PASSO 1: DIFERENCA ENTRE BASE E ATUAL.
004390     SUBTRACT DP-PRECO-ATUAL FROM DP-PRECO-BASE
004400             GIVING WS-DIFERENCA.
004410*        PASSO 2: RAZAO ARREDONDADA A 4 CASAS ANTES DE
004420*        MULTIPLICAR - NAO PULAR ESTA ETAPA (VER OS92-118).
004430     DIVIDE WS-DIFERENCA BY DP-PRECO-BASE
004440             GIVING WS-RAZAO-4-DEC ROUNDED.
004450*        PASSO 3: SO AGORA CONVERTE PARA PERCENTUAL (X 100).
004460     MULTIPLY WS-RAZAO-4-DEC BY 100
004470             GIVING WS-PERC-BRUTO.
004480     MOVE WS-PERC-BRUTO TO DP-PERCENTUAL-DESCONTO.
004490 0250-GRAVA-DP.
004500     WRITE REG-DESCPRC-SAI.
004510     IF WS-FS-DP-SAI NOT = '00'
004520        DISPLAY 'ICMSNF-COB - ERRO GRAVANDO DESCPRC.SAI - FS='
004530                 WS-FS-DP-SAI
004540        GO TO 0290-FECHA-DP.
004550     READ DESCPRC-ENT
004560          AT END MOVE '10' TO WS-FS-DP-ENT.
004570     GO TO 0210-LE-PROXIMO-DP.
004580 0290-FECHA-DP.
004590     CLOSE DESCPRC-ENT.
004600     CLOSE DESCPRC-SAI.
004610 0200-EXIT.
004620     EXIT.
004630
004640*    LOTE 3 - PRECO UNITARIO APOS DESCONTO DE VOLUME. FATOR
004650*    DE DESCONTO EXPRESSO COMO FRACAO (0,1000 = 10%).
004660 0300-PROCESSA-DESC-VOLUME.
004670*        MESMO PADRAO DE ABERTURA DOS LOTES 1 E 2.
004680     OPEN INPUT DESCVOL-ENT.
004690     IF WS-FS-DV-ENT NOT = '00'
004700        DISPLAY 'ICMSNF-COB - DESCVOL.ENT NAO ABRIU - FS='
004710                 WS-FS-DV-ENT
004720        GO TO 0300-EXIT.
004730     OPEN OUTPUT DESCVOL-SAI.
004740     IF WS-FS-DV-SAI NOT = '00'
004750        DISPLAY 'ICMSNF-COB - DESCVOL.SAI NAO ABRIU - FS='
004760                 WS-FS-DV-SAI
004770        CLOSE DESCVOL-ENT
004780        GO TO 0300-EXIT.
004790     READ DESCVOL-ENT
004800          AT END MOVE '10' TO WS-FS-DV-ENT.
004810 0310-LE-PROXIMO-DV.
004820     IF WS-FS-DV-ENT = '10'
004830        GO TO 0390-FECHA-DV.
004840     ADD 1 TO WS-QTDE-DV-LIDOS.
004850*        VALOR BASE ZERADO NAO TEM O QUE DESCONTAR - GRAVA
004860*        NOVO VALOR ZERO EM VEZ DE CALCULAR.
004870     IF DV-VALOR-UNITARIO-BASE NOT > ZERO
004880        MOVE ZERO TO DV-NOVO-VALOR-UNITARIO
004890        GO TO 0350-GRAVA-DV.
004900*        COMPLEMENTO DO FATOR (1 - FATOR) - EX: FATOR 0,1000
004910*        (10%) VIRA COMPLEMENTO 0,9000 (90% DO VALOR BASE).
004920     SUBTRACT DV-FATOR-DESCONTO FROM 1
004930             GIVING WS-FATOR-COMPLEMENTO.
004940*        NOVO VALOR UNITARIO = VALOR BASE X COMPLEMENTO,
004950*        ARREDONDADO A 2 CASAS.
004960     MULTIPLY DV-VALOR-UNITARIO-BASE BY WS-FATOR-COMPLEMENTO
004970             GIVING DV-NOVO-VALOR-UNITARIO ROUNDED.
004980 0350-GRAVA-DV.
004990     WRITE REG-DESCVOL-SAI.
005000     IF WS-FS-DV-SAI NOT = '00'
005010        DISPLAY 'ICMSNF-COB - ERRO GRAVANDO DESCVOL.SAI - FS='
005020                 WS-FS-DV-SAI
005030        GO TO 0390-FECHA-DV.
005040     READ DESCVOL-ENT
005050          AT END MOVE '10' TO WS-FS-DV-ENT.
005060     GO TO 0310-LE-PROXIMO-DV.
005070 0390-FECHA-DV.
005080     CLOSE DESCVOL-ENT.
005090     CLOSE DESCVOL-SAI.
005100 0300-EXIT.
005110     EXIT.
005120
005130 0900-ENCERRA.
005140*        UM ADD POR LOTE RODADO - NAO E UM LACO, E SO PARA
005150*        DEIXAR EXPLICITO NO FONTE QUE SAO TRES LOTES FIXOS.
005160     ADD 1 TO WS-QTDE-TOTAL-LOTES.
005170     ADD 1 TO WS-QTDE-TOTAL-LOTES.
005180     ADD 1 TO WS-QTDE-TOTAL-LOTES.
005190     DISPLAY 'ICMSNF-COB - LOTES PROCESSADOS ...: '
005200              WS-QTDE-TOTAL-LOTES-DISP.
005210*        RESUMO FINAL DO JOB - O OPERADOR CONFERE ESTAS
005220*        LINHAS CONTRA O VOLUME ESPERADO DO BATCH DIARIO.
005230     DISPLAY 'ICMSNF-COB - NOTAS FISCAIS LIDAS .: '
005240              WS-QTDE-NF-LIDOS.
005250     DISPLAY 'ICMSNF-COB - NOTAS FISCAIS GRAVADAS: '
005260              WS-QTDE-NF-GRAVADOS.
005270     DISPLAY 'ICMSNF-COB - DESCONTOS PERCENTUAIS : '
005280              WS-QTDE-DP-LIDOS.
005290     DISPLAY 'ICMSNF-COB - DESCONTOS DE VOLUME .: '
005300              WS-QTDE-DV-LIDOS.
005310 0900-EXIT.
005320     EXIT.
005330*
005340*    APENDICE - RESUMO DE REGRAS DE NEGOCIO POR LOTE, MANTIDO
005350*    AQUI PARA CONSULTA RAPIDA SEM PRECISAR ABRIR O MANUAL
005360*    DO SISTEMA FISCAL. ATUALIZAR JUNTO COM O CODIGO SEMPRE
005370*    QUE UMA REGRA MUDAR.
005380*
005390*    LOTE 1 - ICMS DA NOTA FISCAL (0100/0110/0120/0150/0190)
005400*      - CHAVE DE ALIQUOTA E A UF DE DESTINO, NUNCA A UF DE
005410*        ORIGEM DO EMITENTE.
005420*      - VALOR OU QUANTIDADE <= 0 ZERA TODO O REGISTRO DE
005430*        SAIDA, MAS AINDA CONTA COMO GRAVADO.
005440*      - TABELA DE ALIQUOTA E FIXA NO FONTE (0120) - QUALQUER
005450*        MUDANCA DE ALIQUOTA ESTADUAL EXIGE RECOMPILACAO.
005460*      - ORDEM DE BUSCA NA TABELA NAO IMPORTA PARA O
005470*        RESULTADO, MAS IMPORTA PARA A LEITURA DO CODIGO -
005480*        SUDESTE PRIMEIRO, DEPOIS SUL, DEPOIS OS DEMAIS.
005490*      - SUBTOTAL, ALIQUOTA, ICMS E TOTAL SAO GRAVADOS JUNTOS
005500*        NUM UNICO REGISTRO DE SAIDA POR NOTA - NAO HA
005510*        SEPARACAO EM REGISTROS DE DETALHE E TOTALIZACAO.
005520*
005530*    LOTE 2 - DESCONTO PERCENTUAL (0200/0210/0250/0290)
005540*      - PRECO BASE <= 0 NAO PERMITE CALCULAR RAZAO - GRAVA
005550*        PERCENTUAL ZERO SEM REJEITAR O REGISTRO.
005560*      - PRECO ATUAL MAIOR QUE O BASE PRODUZ PERCENTUAL
005570*        NEGATIVO - ISSO E ACRESCIMO DE PRECO, NAO ERRO DE
005580*        DIGITACAO, E O PROGRAMA NAO FAZ NENHUMA CRITICA
005590*        SOBRE ISSO.
005600*      - O ARREDONDAMENTO EM DUAS ETAPAS (RAZAO A 4 CASAS,
005610*        DEPOIS PERCENTUAL A 2 CASAS) E PROPOSITAL - JUNTAR
005620*        AS DUAS CONTAS MUDA O ULTIMO DIGITO EM CASOS DE
005630*        ARREDONDAMENTO NO LIMITE ENTRE DOIS VALORES.
005640*
005650*    LOTE 3 - DESCONTO DE VOLUME (0300/0310/0350/0390)
005660*      - FATOR DE DESCONTO E FRACAO, NAO PERCENTUAL PRONTO -
005670*        0,1000 SIGNIFICA 10% DE DESCONTO SOBRE O VALOR BASE.
005680*      - VALOR BASE <= 0 GRAVA NOVO VALOR ZERO SEM CALCULAR.
005690*      - O CALCULO USA O COMPLEMENTO DO FATOR (1 - FATOR)
005700*        MULTIPLICADO PELO VALOR BASE, EM VEZ DE SUBTRAIR O
005710*        DESCONTO DO VALOR BASE DEPOIS DE CALCULADO - AS DUAS
005720*        FORMAS DAO O MESMO RESULTADO, ESTA E A QUE O
005730*        PROGRAMA ORIGINAL DE 1989 JA USAVA.
005740*
005750*    CODIGOS DE FILE STATUS TRATADOS EM TODOS OS TRES LOTES:
005760*      '00' - OPERACAO NORMAL, ARQUIVO ABERTO OU GRAVADO OK
005770*      '10' - FIM DE ARQUIVO NA LEITURA, ENCERRA O LACO DO LOTE
005780*      QUALQUER OUTRO CODIGO NA ABERTURA PULA O LOTE INTEIRO;
005790*      QUALQUER OUTRO CODIGO NA GRAVACAO FECHA O LOTE NA HORA.
005800*
005810*    ESTE PROGRAMA NAO CONSULTA NENHUM CADASTRO EXTERNO E NAO
005820*    GRAVA EM BANCO DE DADOS - OS SEIS ARQUIVOS SEQUENCIAIS
005830*    SAO TODA A INTERFACE DELE COM O RESTO DO SISTEMA FISCAL.
005840*    OS ARQUIVOS DE SAIDA SAO CONSUMIDOS POR PROGRAMAS DE
005850*    RELATORIO FORA DESTE FONTE, NAO LISTADOS AQUI.
005860*
005870*    HISTORICO DE TABELA DE ALIQUOTAS DO LOTE 1 - QUEM MEXER
005880*    NA TABELA DE 0120-BUSCA-ALIQUOTA-NF DEVE ATUALIZAR ESTE
005890*    RESUMO JUNTO COM O CHANGE-LOG DO CABECALHO:
005900*      SP/RJ/MG ..... 18% (IMPLANTACAO INICIAL, 1989)
005910*      BA ........... 17% (IMPLANTACAO INICIAL, 1989)
005920*      SC/RS ........ 12% (INCLUIDAS EM 1995, OS95-166)
005930*      DF ........... 18% (INCLUIDA EM 2000, OS00-098)
005940*      DEMAIS UF .... 17% (DEFAULT DESDE A IMPLANTACAO)
005950*
005960*    ESTA TABELA E DIFERENTE DA TABELA DE ORIGEM X DESTINO
005970*    DO PROGRAMA ICMSOD-COB - AQUELA TRATA ICMS INTERESTADUAL
005980*    ENTRE DUAS UF, ESTA TRATA ICMS DE VENDA DENTRO DA UF DE
005990*    DESTINO. NAO CONFUNDIR AS DUAS NUMA MANUTENCAO FUTURA.
006000*
006010*    CONVENCAO DE NOMES DE PARAGRAFO NESTE FONTE:
006020*      0XX0-PROCESSA-...   PARAGRAFO PRINCIPAL DO LOTE,
006030*                          ABRE/FECHA ARQUIVOS
006040*      0XX0-LE-PROXIMO-... LACO DE LEITURA E CALCULO
006050*      0XX0-GRAVA-...      GRAVACAO DO REGISTRO DE SAIDA
006060*      0XX0-FECHA-...      FECHAMENTO DOS ARQUIVOS DO LOTE
006070*      0XX0-BUSCA-...      CONSULTA A TABELA FIXA DE ALIQUOTA
006080*    ESTA CONVENCAO SE REPETE NOS TRES LOTES PARA FACILITAR A
006090*    LEITURA CRUZADA ENTRE ELES POR QUEM NAO CONHECE O FONTE.
006100*
006110*    NENHUM DOS TRES LOTES FAZ RE-LEITURA (REREAD) OU USA
006120*    ARQUIVO INDEXADO - TODOS SAO SEQUENCIAIS PUROS, LIDOS DO
006130*    INICIO AO FIM UMA UNICA VEZ POR EXECUCAO DO JOB. ISTO E
006140*    PROPOSITAL: OS TRES LOTES SAO CARGAS DIARIAS COMPLETAS,
006150*    NAO ATUALIZACOES INCREMENTAIS DE UM ARQUIVO MESTRE.
006160*
006170*    PONTOS DE ATENCAO PARA QUEM FOR ALTERAR ESTE PROGRAMA:
006180*      - OS TRES CONTADORES DE LEITURA (WS-QTDE-NF-LIDOS,
006190*        WS-QTDE-DP-LIDOS, WS-QTDE-DV-LIDOS) SAO INDEPENDENTES
006200*        E NAO SE SOMAM - CADA UM CONTA SO O SEU PROPRIO LOTE.
006210*      - WS-QTDE-NF-GRAVADOS PODE SER MENOR QUE
006220*        WS-QTDE-NF-LIDOS SE HOUVER ERRO DE GRAVACAO NO MEIO
006230*        DO LOTE - NESTE CASO O JOB NAO ABORTA, SO FECHA O
006240*        LOTE 1 MAIS CEDO E SEGUE PARA O LOTE 2.
006250*      - OS LOTES 2 E 3 NAO TEM CONTADOR DE GRAVADOS SEPARADO
006260*        PORQUE, HISTORICAMENTE, NUNCA REJEITAM REGISTRO -
006270*        SEMPRE GRAVAM ALGUM VALOR, MESMO QUE ZERO.
006280*      - SE FOR PRECISO ACRESCENTAR UM QUARTO LOTE, SEGUIR A
006290*        MESMA NUMERACAO DE PARAGRAFO (04XX) E ACRESCENTAR O
006300*        PAR DE ARQUIVOS NO FILE-CONTROL NA MESMA ORDEM DOS
006310*        DEMAIS, NUNCA NO MEIO DA LISTA JA EXISTENTE - ALGUNS
006320*        SCRIPTS DE OPERACAO DO CPD REFERENCIAM OS FILE
006330*        STATUS PELA POSICAO NO LISTING DE COMPILACAO.
006340*      - SE PRECISAR RETIRAR UMA UF DA TABELA DE ALIQUOTAS DO
006350*        LOTE 1, NAO APAGAR A LINHA - COMENTAR E DATAR, PARA
006360*        MANTER O HISTORICO DE ALIQUOTAS JA PRATICADAS EM
006370*        CASO DE AUDITORIA FISCAL RETROATIVA.
006380*
006390*    RESUMO DE CODIGOS DE FS USADOS NO DISPLAY DE ERRO - SAO
006400*    OS MESMOS CODIGOS PADRAO DE FILE STATUS COBOL DO CPD,
006410*    NAO HA CODIGO PROPRIETARIO DEFINIDO POR ESTE PROGRAMA.
006420*    QUALQUER DUVIDA SOBRE UM CODIGO ESPECIFICO, CONSULTAR O
006430*    MANUAL DE FILE STATUS DO COMPILADOR EM USO NO CPD.
006440*
006450*    OS SEIS ARQUIVOS DESTE PROGRAMA SAO GERADOS/CONSUMIDOS
006460*    POR JOBS DO NUCLEO FISCAL RODADOS ANTES E DEPOIS DESTE
006470*    STEP - VER A JCL DE PRODUCAO PARA A CADEIA COMPLETA DE
006480*    DEPENDENCIA ENTRE STEPS, NAO REPRODUZIDA NESTE FONTE.
006490*
006500*    ESTE APENDICE FOI ACRESCENTADO NA REVISAO DE 01/09/2006
006510*    (OS06-110) A PARTIR DA LEITURA DO CODIGO EXISTENTE - NAO
006520*    HOUVE MUDANCA DE REGRA FISCAL, SO DOCUMENTACAO DO QUE JA
006530*    ESTAVA IMPLEMENTADO DESDE 1989.
006540*
006550*    QUALQUER DISCREPANCIA ENTRE ESTE APENDICE E O CODIGO
006560*    REAL PREVALECE O CODIGO - ATUALIZAR O APENDICE NA PROXIMA
006570*    MANUTENCAO SE ISSO ACONTECER.
006580*
006590*    ESTE PROGRAMA NAO TEM TELA, MENU OU PARAMETRO DE ENTRADA
006600*    ALEM DOS SEIS ARQUIVOS - E BATCH PURO, RODA SOZINHO NO
006610*    FECHAMENTO DIARIO DO NUCLEO FISCAL.
006620*
006630*    FIM DO APENDICE DE REGRAS DE NEGOCIO. O RESTANTE DA
006640*    MANUTENCAO DESTE PROGRAMA SEGUE O CHANGE-LOG NO TOPO DO
006650*    FONTE - NAO REPETIR AQUI O QUE JA ESTA LA DATADO.
006660*    ---------------------------------------------------
006670*    E. MOREIRA / L. AZEVEDO - NUCLEO DE PROCESSAMENTO DE
006680*    DADOS - DEPARTAMENTO FISCAL - ZIPBUM.
006690*
006700*    -- FIM DO FONTE ICMSNF-COB --
006710*
